000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  X61H001.
000300 AUTHOR.      ALAIMO.
000400 INSTALLATION. SEDE CENTRALE ELABORAZIONE.
000500 DATE-WRITTEN. 1987-04-02.
000600 DATE-COMPILED.
000700 SECURITY.    USO INTERNO - BATCH CONTABILE.
000800*----------------------------------------------------------------
000900* X61H001
001000* **++ routine per il calcolo della firma di contenuto di un
001100* item di inventario, usata dal batch di deduplica X61D001 e
001200* dal cache manager X61C001.
001300*
001400* se SIG-C-SUPPLIED non e' blank la firma e' presa cosi' com'e'
001500* (il contenuto e' stato gia' firmato a monte, in fase di
001600* scansione dell'inventario); altrimenti la routine deriva una
001700* firma deterministica a 32 caratteri da lunghezza, timestamp
001800* e path dell'item - non viene letto nessun byte del contenuto
001900* reale, che il batch non ha a disposizione.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* 1987-04-02 ALAIMO    RQ00417 PRIMA EMISSIONE
002400* 1989-11-20 ALAIMO    RQ00603 CORRETTO OVERFLOW SU PATH LUNGO
002500* 1994-02-08 BRAMBATI  RQ01122 AGGIUNTO FLAG FIRMA DERIVATA
002600* 1999-01-14 BRAMBATI  RQ01980 Y2K - CCYY A 4 CIFRE SU TIMESTAMP
002700* 1999-01-15 BRAMBATI  RQ01980 Y2K - RIVERIFICATO FORMATO INPUT
002800* 2003-06-30 FERRANTE  RQ02514 CHECKSUM SU PATH MAIUSCOLO/MINUSC
002900* 2008-09-17 FERRANTE  RQ03077 RIALLINEATO A NUOVO X61MFR
002950* 2011-02-08 FERRANTE  RQ03232 AGGIUNTA SPECIAL-NAMES (MANCAVA)
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003550 SPECIAL-NAMES.
003560     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900**
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300*
004400 WORKING-STORAGE SECTION.
004500 01  WK-LITERALS.
004600     03  CC-LOWER                PIC X(26)
004700                      VALUE 'abcdefghijklmnopqrstuvwxyz'.
004800     03  CC-UPPER                PIC X(26)
004900                      VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005000
005100*
005200 01  LS-UTILS.
005300     03  W-IDX                   PIC 9(4)  COMP VALUE ZERO.
005400     03  PATH-UPPER              PIC X(100) VALUE SPACE.
005450     03  PATH-UPPER-HALVES REDEFINES PATH-UPPER.
005460         05  PATH-UPPER-FIRST    PIC X(50).
005470         05  PATH-UPPER-SECOND   PIC X(50).
005500     03  CHECKSUM                PIC 9(6)  COMP VALUE ZERO.
005600     03  CHECKSUM-ZONED          PIC 9(06)      VALUE ZERO.
005700     03  CHECKSUM-X REDEFINES CHECKSUM-ZONED
005800                                 PIC X(06).
005900     03  DIGEST-OUT              PIC X(32) VALUE SPACE.
006000     03  DIGEST-OUT-PARTS REDEFINES DIGEST-OUT.
006100         05  DO-LENGTH           PIC 9(12).
006200         05  DO-TIMESTAMP        PIC 9(14).
006300         05  DO-CHECKSUM         PIC X(06).
006400*
006500 01  CHAR-TALLY-TB.
006600     03  CT-COUNT                PIC 9(3) COMP OCCURS 36 TIMES.
006700
006800**
006900 LINKAGE SECTION.
007000 COPY X61HSGI REPLACING ==:X:== BY ==C==.
007100 COPY X61HSGO REPLACING ==:X:== BY ==C==.
007200 COPY X61MFR.
007300
007400**
007500 PROCEDURE DIVISION USING SIG-C-IN
007600                          SIG-C-OUT
007700                          FR.
007800*
007900 0100-BEGIN.
008000
008100     MOVE ZERO                       TO FR-RESULT.
008200
008300     IF SIG-C-SUPPLIED NOT EQUAL SPACE
008400        PERFORM 0200-USE-SUPPLIED-SIGNATURE THRU 0200-EXIT
008500     ELSE
008600        PERFORM 0300-DERIVE-SIGNATURE THRU 0300-EXIT
008700     END-IF.
008800
008900     GOBACK.
009000
009100 0100-EXIT.  EXIT.
009200*
009300 0200-USE-SUPPLIED-SIGNATURE.
009400
009500     MOVE SIG-C-SUPPLIED             TO SIG-C-EFFECTIVE.
009600     SET SIG-C-WAS-SUPPLIED          TO TRUE.
009700
009800 0200-EXIT.  EXIT.
009900*
010000 0300-DERIVE-SIGNATURE.
010100* non avendo accesso al contenuto reale dell'item (il batch
010200* lavora su inventari pre-scansiti, non sul filesystem) la
010300* firma e' derivata in modo deterministico da lunghezza,
010400* timestamp e un checksum del path - due item con gli stessi
010500* tre valori ottengono sempre la stessa firma.
010600     MOVE ZERO                        TO CHECKSUM.
010700     INITIALIZE CHAR-TALLY-TB.
010800
010900     MOVE SIG-C-PATH                  TO PATH-UPPER.
011000     INSPECT PATH-UPPER CONVERTING CC-LOWER TO CC-UPPER.
011100
011200     PERFORM 0400-TALLY-CHARACTERS THRU 0400-EXIT.
011300     PERFORM 0500-FOLD-TALLY       THRU 0500-EXIT.
011400
011500     MOVE CHECKSUM                    TO CHECKSUM-ZONED.
011600     MOVE CHECKSUM-X                  TO DO-CHECKSUM.
011700     MOVE SIG-C-LENGTH                TO DO-LENGTH.
011800     MOVE SIG-C-TIMESTAMP             TO DO-TIMESTAMP.
011900
012000     MOVE DIGEST-OUT                  TO SIG-C-EFFECTIVE.
012100     SET SIG-C-WAS-DERIVED            TO TRUE.
012200
012300 0300-EXIT.  EXIT.
012400*
012500 0400-TALLY-CHARACTERS.
012600* un contatore per ognuna delle 26 lettere e delle 10 cifre
012700* che possono comparire nel path, maiuscolizzato al passo
012800* precedente.
012900     INSPECT PATH-UPPER
013000         TALLYING CT-COUNT ( 1) FOR ALL 'A'
013100                  CT-COUNT ( 2) FOR ALL 'B'
013200                  CT-COUNT ( 3) FOR ALL 'C'
013300                  CT-COUNT ( 4) FOR ALL 'D'
013400                  CT-COUNT ( 5) FOR ALL 'E'
013500                  CT-COUNT ( 6) FOR ALL 'F'
013600                  CT-COUNT ( 7) FOR ALL 'G'
013700                  CT-COUNT ( 8) FOR ALL 'H'
013800                  CT-COUNT ( 9) FOR ALL 'I'
013900                  CT-COUNT (10) FOR ALL 'J'
014000                  CT-COUNT (11) FOR ALL 'K'
014100                  CT-COUNT (12) FOR ALL 'L'
014200                  CT-COUNT (13) FOR ALL 'M'
014300                  CT-COUNT (14) FOR ALL 'N'
014400                  CT-COUNT (15) FOR ALL 'O'
014500                  CT-COUNT (16) FOR ALL 'P'
014600                  CT-COUNT (17) FOR ALL 'Q'
014700                  CT-COUNT (18) FOR ALL 'R'
014800                  CT-COUNT (19) FOR ALL 'S'
014900                  CT-COUNT (20) FOR ALL 'T'
015000                  CT-COUNT (21) FOR ALL 'U'
015100                  CT-COUNT (22) FOR ALL 'V'
015200                  CT-COUNT (23) FOR ALL 'W'
015300                  CT-COUNT (24) FOR ALL 'X'
015400                  CT-COUNT (25) FOR ALL 'Y'
015500                  CT-COUNT (26) FOR ALL 'Z'
015600                  CT-COUNT (27) FOR ALL '0'
015700                  CT-COUNT (28) FOR ALL '1'
015800                  CT-COUNT (29) FOR ALL '2'
015900                  CT-COUNT (30) FOR ALL '3'
016000                  CT-COUNT (31) FOR ALL '4'
016100                  CT-COUNT (32) FOR ALL '5'
016200                  CT-COUNT (33) FOR ALL '6'
016300                  CT-COUNT (34) FOR ALL '7'
016400                  CT-COUNT (35) FOR ALL '8'
016500                  CT-COUNT (36) FOR ALL '9'.
016600
016700 0400-EXIT.  EXIT.
016800*
016900 0500-FOLD-TALLY.
017000* checksum = somma di (occorrenze del carattere * suo peso di
017100* posizione); mantiene l'ordine dei caratteri rilevante senza
017200* dover scandire il path byte per byte.
017300     MOVE 1                         TO W-IDX.
017320     PERFORM 0510-FOLD-ONE-CHAR THRU 0510-EXIT
017340        UNTIL W-IDX > 36.
017700
017800 0500-EXIT.  EXIT.
017820*
017840 0510-FOLD-ONE-CHAR.
017860     COMPUTE CHECKSUM = CHECKSUM
017880                      + (CT-COUNT (W-IDX) * W-IDX).
017900
017920     ADD 1                          TO W-IDX.
017940
017960 0510-EXIT.  EXIT.

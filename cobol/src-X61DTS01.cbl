000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  X61DTS01.
000300 AUTHOR.      ALAIMO.
000400 INSTALLATION. SEDE CENTRALE ELABORAZIONE.
000500 DATE-WRITTEN. 1987-04-03.
000600 DATE-COMPILED.
000700 SECURITY.    USO INTERNO - BATCH CONTABILE.
000800*----------------------------------------------------------------
000900* X61DTS01 - test suite di X61H001
001000* RQ00417.DEDUP.SIGNATURE.XUNIT
001100*----------------------------------------------------------------
001200* CHANGE LOG
001300*----------------------------------------------------------------
001400* 1987-04-03 ALAIMO    RQ00417 PRIMA EMISSIONE
001500* 1994-02-08 BRAMBATI  RQ01122 AGGIUNTI CASI SU FLAG DERIVATA
001600* 1999-01-14 BRAMBATI  RQ01980 Y2K - TIMESTAMP TEST A 4 CIFRE
001700* 2008-09-17 FERRANTE  RQ03077 RIALLINEATO A NUOVO X61MFR
001750* 2011-02-08 FERRANTE  RQ03232 AGGIUNTA SPECIAL-NAMES (MANCAVA)
001800*----------------------------------------------------------------
001900 ENVIRONMENT DIVISION.
002000*
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER.    IBM-370.
002300 OBJECT-COMPUTER.    IBM-370.
002350 SPECIAL-NAMES.
002360     C01 IS TOP-OF-FORM.
002400*
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT SGIN                       ASSIGN TO SGIN
002800                                       FILE STATUS SGIN-FS.
002900**
003000 DATA DIVISION.
003100*
003200 FILE SECTION.
003300 FD  SGIN                       RECORDING F.
003400 01  SGIN-REC.
003500     03  SGIN-PARMS.
003600         05  SGIN-DESCRIPTION         PIC X(50).
003700         05  FILLER                   PIC X.
003800         05  SGIN-LENGTH              PIC 9(12).
003900         05  FILLER                   PIC X.
004000         05  SGIN-TIMESTAMP           PIC 9(14).
004100         05  FILLER                   PIC X.
004200         05  SGIN-SUPPLIED            PIC X(32).
004300         05  FILLER                   PIC X.
004400         05  SGIN-EXPECTED-CHECK      PIC X.
004500             88  SGIN-EXPECTED-EQUAL      VALUE '='.
004600             88  SGIN-EXPECTED-NOT-EQUAL  VALUE '!'.
004700         05  SGIN-EXPECTED            PIC X(32).
004800         05  FILLER                   PIC X.
004900     03  SGIN-PATH                    PIC X(100).
004950     03  SGIN-PATH-HALVES REDEFINES SGIN-PATH.
004960         05  SGIN-PATH-FIRST-HALF     PIC X(50).
004970         05  SGIN-PATH-LAST-HALF      PIC X(50).
005000     03  FILLER                       PIC X(70).
005100
005200*
005300 WORKING-STORAGE SECTION.
005400 01  CC-SIGNATURE-ROUTINE         PIC X(08) VALUE 'X61H001'.
005500
005600 COPY X61HSGI REPLACING ==:X:== BY ==W==.
005700 COPY X61HSGO REPLACING ==:X:== BY ==W==.
005800 COPY X61MFR.
005900
006000*
006100 01  WS-COUNTERS.
006200     03  TEST-CASE-CTR           PIC 9(4) COMP VALUE ZERO.
006300     03  TEST-CASE-PASSED-CTR    PIC 9(4) COMP VALUE ZERO.
006400     03  TEST-CASE-FAILED-CTR    PIC 9(4) COMP VALUE ZERO.
006500*
006600 01  WS-TEST-CASE-SWITCH         PIC X.
006700     88  TEST-CASE-PASSED          VALUE 'P'.
006800     88  TEST-CASE-FAILED          VALUE 'F'.
006900*
007000 01  WS-FILE-STATUSES.
007100     03  SGIN-FS                 PIC XX.
007200         88  SGIN-OK                 VALUE '00'.
007300         88  SGIN-EOF                VALUE '10'.
007310     03  SGIN-FS-NUM REDEFINES SGIN-FS
007320                              PIC 99.
007400*
007500 01  WS-CTR-DISPLAY.
007600     03  WS-CTR-N                PIC 9(4).
007700     03  WS-CTR-X REDEFINES WS-CTR-N
007800                              PIC X(4).
007810
007820**
007900 PROCEDURE DIVISION.
007910*
007920 0100-MAIN.
007930     DISPLAY ' ************** X61DTS01 START **************'.
008000
008100     PERFORM 0200-OPEN-TEST-CASES THRU 0200-EXIT.
008200     PERFORM 0300-READ-TEST-CASES THRU 0300-EXIT.
008300
008400     PERFORM 0400-EXECUTE-TEST-CASE THRU 0400-EXIT
008500        UNTIL SGIN-EOF.
008600
008700     PERFORM 0900-CLOSE-TEST-CASES THRU 0900-EXIT.
008800     PERFORM 0950-SHOW-STATISTICS  THRU 0950-EXIT.
008900
009000     DISPLAY ' *************** X61DTS01 END ***************'.
009100
009200     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
009300        MOVE 12                     TO RETURN-CODE
009400     END-IF.
009500
009600     GOBACK.
009700
009800 0100-EXIT.  EXIT.
009900*
010000 0200-OPEN-TEST-CASES.
010100     OPEN INPUT SGIN.
010200
010300     IF NOT SGIN-OK
010400        DISPLAY 'SGIN OPEN ERROR - FS: ' SGIN-FS
010500        PERFORM 0990-RAISE-ERROR THRU 0990-EXIT
010600     END-IF.
010700
010800 0200-EXIT.  EXIT.
010900*
011000 0300-READ-TEST-CASES.
011100     READ SGIN.
011200
011300     IF NOT SGIN-OK AND NOT SGIN-EOF
011400        DISPLAY 'SGIN READ ERROR - FS: ' SGIN-FS
011500        PERFORM 0990-RAISE-ERROR THRU 0990-EXIT
011600     END-IF.
011700
011800 0300-EXIT.  EXIT.
011900*
012000 0400-EXECUTE-TEST-CASE.
012100     ADD 1                          TO TEST-CASE-CTR.
012200
012300     PERFORM 0500-SET-TEST-CASE-INPUT THRU 0500-EXIT.
012400
012500     CALL CC-SIGNATURE-ROUTINE USING SIG-W-IN SIG-W-OUT FR
012600              ON EXCEPTION PERFORM 0980-RAISE-CALL-ERROR
012700                                    THRU 0980-EXIT
012800          NOT ON EXCEPTION PERFORM 0600-TEST-CASE-CHECK
012900                                    THRU 0600-EXIT
013000     END-CALL.
013100
013200     PERFORM 0300-READ-TEST-CASES THRU 0300-EXIT.
013300
013400 0400-EXIT.  EXIT.
013500*
013600 0500-SET-TEST-CASE-INPUT.
013700     MOVE SGIN-LENGTH               TO SIG-W-LENGTH.
013800     MOVE SGIN-TIMESTAMP            TO SIG-W-TIMESTAMP.
013900     MOVE SGIN-PATH                 TO SIG-W-PATH.
014000     MOVE SGIN-SUPPLIED             TO SIG-W-SUPPLIED.
014100
014200 0500-EXIT.  EXIT.
014300*
014400 0600-TEST-CASE-CHECK.
014500     SET TEST-CASE-FAILED           TO TRUE.
014600
014700     EVALUATE TRUE
014800        WHEN SGIN-EXPECTED-EQUAL
014900           IF SIG-W-EFFECTIVE EQUAL SGIN-EXPECTED
015000              SET TEST-CASE-PASSED  TO TRUE
015100           END-IF
015200        WHEN SGIN-EXPECTED-NOT-EQUAL
015300           IF SIG-W-EFFECTIVE NOT EQUAL SGIN-EXPECTED
015400              SET TEST-CASE-PASSED  TO TRUE
015500           END-IF
015600     END-EVALUATE.
015700
015800     PERFORM 0700-SHOW-TEST-CASE-RESULT THRU 0700-EXIT.
015900
016000 0600-EXIT.  EXIT.
016100*
016200 0700-SHOW-TEST-CASE-RESULT.
016300     IF TEST-CASE-PASSED
016400        ADD 1                       TO TEST-CASE-PASSED-CTR
016500        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
016600     ELSE
016700        ADD 1                       TO TEST-CASE-FAILED-CTR
016800        DISPLAY ' '
016900        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
017000        DISPLAY SGIN-DESCRIPTION
017100                ' - EXPECTED ' SGIN-EXPECTED-CHECK
017200                ' ' SGIN-EXPECTED
017300                ' - ACTUAL: ' SIG-W-EFFECTIVE
017400        DISPLAY 'AT PATH: ' SGIN-PATH
017500        DISPLAY ' '
017600     END-IF.
017700
017800 0700-EXIT.  EXIT.
017900*
018000 0900-CLOSE-TEST-CASES.
018100     CLOSE SGIN.
018200
018300     IF NOT SGIN-OK
018400        DISPLAY 'SGIN CLOSE ERROR - FS: ' SGIN-FS
018500        PERFORM 0990-RAISE-ERROR THRU 0990-EXIT
018600     END-IF.
018700
018800 0900-EXIT.  EXIT.
018900*
019000 0950-SHOW-STATISTICS.
019100     DISPLAY ' '.
019200     DISPLAY '************* TEST SUITE RECAP *************'.
019300     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
019400     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
019500     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
019600     DISPLAY '********************************************'.
019700     DISPLAY ' '.
019800
019900 0950-EXIT.  EXIT.
020000*
020100 0980-RAISE-CALL-ERROR.
020200     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-SIGNATURE-ROUTINE.
020300     PERFORM 0990-RAISE-ERROR THRU 0990-EXIT.
020400
020500 0980-EXIT.  EXIT.
020600*
020700 0990-RAISE-ERROR.
020800     MOVE 8                         TO RETURN-CODE.
020900     GOBACK.
021000
021100 0990-EXIT.  EXIT.

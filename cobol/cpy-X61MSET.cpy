000100***************************************************************
000200* X61MSET
000300* **++ elenco piatto degli item firmati nella corsa corrente,
000400* passato da X61D001 a X61C001 per la richiesta GRUP (raggruppa
000500* per firma) e riempito da X61C001 stesso per la richiesta MFCH
000600* (masters presi dalla cache, senza rifirmare l'inventario master)
000700***************************************************************
000800 01  SIGNED-SET-AREA.
000900     03  SET-TOTAL               PIC 9(05) COMP VALUE ZERO.
001000     03  SET-EL OCCURS 0 TO 4000 TIMES DEPENDING ON SET-TOTAL
001100                                 INDEXED BY SET-IDX.
001200         05  SET-EL-CODE         PIC X(01).
001300             88  SET-EL-IS-MASTER    VALUE 'M'.
001400             88  SET-EL-IS-TEST      VALUE 'T'.
001500         05  SET-EL-PATH         PIC X(100).
001600         05  SET-EL-LENGTH       PIC 9(12).
001700         05  SET-EL-SIGNATURE    PIC X(32).

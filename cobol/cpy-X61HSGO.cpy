000100***************************************************************
000200* X61HSGO
000300* **++ area output per il calcolo della firma di contenuto
000400***************************************************************
000500 01  SIG-:X:-OUT.
000600     03  SIG-:X:-EFFECTIVE       PIC X(32).
000700     03  SIG-:X:-DERIVED-FLAG    PIC X(01).
000800         88  SIG-:X:-WAS-DERIVED     VALUE 'Y'.
000900         88  SIG-:X:-WAS-SUPPLIED    VALUE 'N'.

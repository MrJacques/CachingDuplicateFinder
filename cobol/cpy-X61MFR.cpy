000100***************************************************************
000200* X61MFR
000300* **++ area di risultato comune a tutte le routine CALLed
000400* dal batch X61D001 (X61H001, X61C001, X61V001); unico punto
000500* dove una routine segnala esito, descrizione e posizione
000550* dell'errore al chiamante.
000600***************************************************************
000700 01  FR.
000800     03  FR-RESULT               PIC 9(04)     VALUE ZERO.
000900     03  FR-DESCRIPTION          PIC X(70)     VALUE SPACE.
001000     03  FR-POSITION             PIC X(50)     VALUE SPACE.

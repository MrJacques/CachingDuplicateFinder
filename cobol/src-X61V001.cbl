000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  X61V001.
000300 AUTHOR.      FERRANTE.
000400 INSTALLATION. SEDE CENTRALE ELABORAZIONE.
000500 DATE-WRITTEN. 1987-04-08.
000600 DATE-COMPILED.
000700 SECURITY.    USO INTERNO - BATCH CONTABILE.
000800*----------------------------------------------------------------
000900* X61V001
001000* **++ validazione dei record di controllo/parametro del batch
001100* di deduplica X61D001; legge CTLFILE e produce RUN-OPTIONS-AREA
001200* (X61MOPT) per il chiamante, oppure un FR non zero se un
001300* record e' fuori standard o se le regole di congruenza tra le
001400* keyword non sono rispettate.
001500*
001600* l'esistenza dei path MASTER/TEST nei rispettivi inventari e
001700* l'apertura effettiva dei file CACHE sono verificate da
001800* X61D001/X61C001 dopo il caricamento - qui si controlla solo
001900* la sintassi e la congruenza del record di controllo.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* 1987-04-08 FERRANTE  RQ00417 PRIMA EMISSIONE
002400* 1990-05-14 ALAIMO    RQ00689 AGGIUNTA KEYWORD USECACHEFORMASTER
002500* 1994-02-09 BRAMBATI  RQ01122 VALIDAZIONE ELENCO EXTENSIONS
002600* 1999-01-14 BRAMBATI  RQ01980 Y2K - NESSUN IMPATTO, VERIFICATO
002700* 2008-09-17 FERRANTE  RQ03077 RIALLINEATO A NUOVO X61MFR
002750* 2010-11-22 FERRANTE  RQ03230 AGGIUNTA VISTA A META' DI CTL-VALUE
002760*                      IN X61MCTL (USO DIAGNOSTICO SU DUMP)
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500* classe usata per validare i singoli caratteri di un elemento
003600* della lista EXTENSIONS (solo lettere e cifre accettate)
003700     CLASS VALID-EXT-CHAR IS 'A' THRU 'Z', '0' THRU '9'.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CTLFILE                    ASSIGN TO CTLFILE
004200                                       FILE STATUS CTLFILE-FS.
004300**
004400 DATA DIVISION.
004500*
004600 FILE SECTION.
004700*
004800 FD  CTLFILE                    RECORDING F.
004900 01  CTLFILE-REC.
005000     COPY X61MCTL.
005100*
005200 WORKING-STORAGE SECTION.
005300 01  WK-LITERALS.
005400     03  CC-LOWER                PIC X(26)
005500                      VALUE 'abcdefghijklmnopqrstuvwxyz'.
005600     03  CC-UPPER                PIC X(26)
005700                      VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005800     03  CC-VALID-KEYWORDS       PIC X(120) VALUE
005900         'MASTER TEST CACHE WRITECACHE DELETE EXTENSIONS USECAC
006000-        'HEFORMASTER MUSTBEINMASTER PRETEND VERBOSE'.
006100*
006200 01  WS-FILE-STATUSES.
006300     03  CTLFILE-FS              PIC XX.
006400         88  CTLFILE-OK              VALUE '00'.
006500         88  CTLFILE-EOF             VALUE '10'.
006600     03  CTLFILE-FS-NUM REDEFINES CTLFILE-FS
006700                                 PIC 99.
006800*
006900 01  EXTENSIONS-SEEN-SW          PIC X(01)  VALUE 'N'.
007000     88  EXTENSIONS-ALREADY-SEEN     VALUE 'Y'.
007100*
007200 01  LS-UTILS.
007300     03  W-IDX                   PIC 9(03) COMP VALUE ZERO.
007400     03  CTL-VALUE-PTR           PIC 9(03) COMP VALUE ZERO.
007450     03  EXT-RAW-LEN             PIC 9(03) COMP VALUE ZERO.
007500     03  ELEMENT-LEN             PIC 9(03) COMP VALUE ZERO.
007600     03  LEADING-SPACES          PIC 9(03) COMP VALUE ZERO.
007700     03  DOT-COUNT               PIC 9(03) COMP VALUE ZERO.
007800     03  BAD-CHAR-COUNT          PIC 9(03) COMP VALUE ZERO.
007900     03  EXT-RAW-AREA.
008000         05  EXT-RAW-VALUE       PIC X(100) VALUE SPACE.
008100         05  EXT-RAW-HALVES REDEFINES EXT-RAW-VALUE.
008200             10  EXT-RAW-FIRST-HALF  PIC X(50).
008300             10  EXT-RAW-LAST-HALF   PIC X(50).
008400     03  EXT-ELEMENT             PIC X(20)  VALUE SPACE.
008500     03  EXT-ELEMENT-UPPER       PIC X(10)  VALUE SPACE.
008600     03  CTL-RECORD-CTR          PIC 9(05) COMP VALUE ZERO.
008700     03  CTL-RECORD-CTR-DISP     PIC ZZZZ9.
008800*
008900 LINKAGE SECTION.
009000 COPY X61MOPT.
009100 COPY X61MFR.
009200*
009300 PROCEDURE DIVISION USING RUN-OPTIONS-AREA
009400                          FR.
009500*
009600 0100-BEGIN.
009700
009800     MOVE ZERO                      TO FR-RESULT.
009900     INITIALIZE RUN-OPTIONS-AREA.
010000
010100     PERFORM 0200-OPEN-CTLFILE     THRU 0200-EXIT.
010200     PERFORM 0300-READ-CTLFILE     THRU 0300-EXIT.
010300
010400     PERFORM 0400-PROCESS-RECORD   THRU 0400-EXIT
010500        UNTIL CTLFILE-EOF OR FR-RESULT NOT EQUAL ZERO.
010600
010700     PERFORM 0900-CLOSE-CTLFILE    THRU 0900-EXIT.
010800
010900     IF FR-RESULT EQUAL ZERO
011000        PERFORM 0800-CHECK-CONGRUENCE THRU 0800-EXIT
011100     END-IF.
011200
011300     GOBACK.
011400
011500 0100-EXIT.  EXIT.
011600*
011700 0200-OPEN-CTLFILE.
011800     OPEN INPUT CTLFILE.
011900
012000     IF NOT CTLFILE-OK
012100        MOVE 30                     TO FR-RESULT
012200        MOVE 'APERTURA CTLFILE FALLITA' TO FR-DESCRIPTION
012300        MOVE CTLFILE-FS              TO FR-POSITION
012400     END-IF.
012500
012600 0200-EXIT.  EXIT.
012700*
012800 0300-READ-CTLFILE.
012900     READ CTLFILE.
013000
013100     IF NOT CTLFILE-OK AND NOT CTLFILE-EOF
013200        MOVE 31                     TO FR-RESULT
013300        MOVE 'LETTURA CTLFILE FALLITA' TO FR-DESCRIPTION
013400        MOVE CTLFILE-FS              TO FR-POSITION
013500     END-IF.
013600
013700 0300-EXIT.  EXIT.
013800*
013900 0400-PROCESS-RECORD.
014000     ADD 1                          TO CTL-RECORD-CTR.
014100
014200     EVALUATE TRUE
014300        WHEN CTL-KW-MASTER
014400           ADD 1                    TO OPT-MASTER-TOT
014500           MOVE CTL-VALUE           TO OPT-MASTER-PATH
014600                                       (OPT-MASTER-TOT)
014700        WHEN CTL-KW-TEST
014800           ADD 1                    TO OPT-TEST-TOT
014900           MOVE CTL-VALUE           TO OPT-TEST-PATH
015000                                       (OPT-TEST-TOT)
015100        WHEN CTL-KW-CACHE
015200           ADD 1                    TO OPT-CACHE-TOT
015300           MOVE CTL-VALUE (1:8)     TO OPT-CACHE-NAME
015400                                       (OPT-CACHE-TOT)
015500        WHEN CTL-KW-WRITECACHE
015600           MOVE CTL-VALUE (1:8)     TO OPT-WRITECACHE
015700        WHEN CTL-KW-DELETE
015800           ADD 1                    TO OPT-DELETE-TOT
015900           MOVE CTL-VALUE           TO OPT-DELETE-PREFIX
016000                                       (OPT-DELETE-TOT)
016100        WHEN CTL-KW-EXTENSIONS
016200           PERFORM 0500-PROCESS-EXTENSIONS THRU 0500-EXIT
016300        WHEN CTL-KW-USECACHEFORMASTER
016400           MOVE 'Y'                 TO OPT-USECACHEFORMASTER-SW
016500        WHEN CTL-KW-MUSTBEINMASTER
016600           MOVE 'Y'                 TO OPT-MUSTBEINMASTER-SW
016700        WHEN CTL-KW-PRETEND
016800           MOVE 'Y'                 TO OPT-PRETEND-SW
016900        WHEN CTL-KW-VERBOSE
017000           MOVE 'Y'                 TO OPT-VERBOSE-SW
017100        WHEN OTHER
017200           PERFORM 0990-RAISE-BAD-KEYWORD THRU 0990-EXIT
017300     END-EVALUATE.
017400
017500     IF FR-RESULT EQUAL ZERO
017600        PERFORM 0300-READ-CTLFILE  THRU 0300-EXIT
017700     END-IF.
017800
017900 0400-EXIT.  EXIT.
018000*
018100 0500-PROCESS-EXTENSIONS.
018200     IF EXTENSIONS-ALREADY-SEEN
018300        MOVE 32                     TO FR-RESULT
018400        MOVE 'EXTENSIONS RIPETUTA PIU'' DI UNA VOLTA'
018500                                     TO FR-DESCRIPTION
018600        MOVE CTL-VALUE               TO FR-POSITION
018700     ELSE
018800        MOVE 'Y'                     TO EXTENSIONS-SEEN-SW
018900        MOVE CTL-VALUE               TO EXT-RAW-VALUE
018910        MOVE 100                     TO EXT-RAW-LEN
018920        PERFORM 0505-TRIM-RAW-LENGTH THRU 0505-EXIT
018930           UNTIL EXT-RAW-LEN EQUAL ZERO
018940              OR EXT-RAW-VALUE (EXT-RAW-LEN:1) NOT EQUAL SPACE
019000        MOVE 1                       TO CTL-VALUE-PTR
019100
019110        IF EXT-RAW-LEN EQUAL ZERO
019120           MOVE 33                   TO FR-RESULT
019130           MOVE 'ELEMENTO EXTENSIONS VUOTO'
019140                                     TO FR-DESCRIPTION
019150        ELSE
019160           PERFORM 0510-EXTRACT-ONE-EXTENSION THRU 0510-EXIT
019170              UNTIL CTL-VALUE-PTR > EXT-RAW-LEN
019180                    OR FR-RESULT NOT EQUAL ZERO
019190        END-IF
019200     END-IF.
020100
020200 0500-EXIT.  EXIT.
020210*
020220 0505-TRIM-RAW-LENGTH.
020230     SUBTRACT 1                      FROM EXT-RAW-LEN.
020240
020250 0505-EXIT.  EXIT.
020260*
020270 0510-EXTRACT-ONE-EXTENSION.
020280     UNSTRING EXT-RAW-VALUE (1:EXT-RAW-LEN) DELIMITED BY ','
020290         INTO EXT-ELEMENT
020300         WITH POINTER CTL-VALUE-PTR.
020310
020320     PERFORM 0520-ADD-EXTENSION THRU 0520-EXIT.
020330
020340 0510-EXIT.  EXIT.
020350*
020400 0520-ADD-EXTENSION.
020500     MOVE ZERO                       TO LEADING-SPACES.
020600     INSPECT EXT-ELEMENT TALLYING LEADING-SPACES
020700           FOR LEADING SPACE.
020800
020900     IF LEADING-SPACES > 19
021000        MOVE SPACE                   TO EXT-ELEMENT-UPPER
021100     ELSE
021200        COMPUTE ELEMENT-LEN = 20 - LEADING-SPACES
022100        MOVE SPACE                   TO EXT-ELEMENT-UPPER
022200        MOVE EXT-ELEMENT (LEADING-SPACES + 1:ELEMENT-LEN)
022300                                     TO EXT-ELEMENT-UPPER
022400     END-IF.
022500
022600     INSPECT EXT-ELEMENT-UPPER CONVERTING CC-LOWER TO CC-UPPER.
022700
022800     IF EXT-ELEMENT-UPPER EQUAL SPACE
022900        MOVE 33                      TO FR-RESULT
023000        MOVE 'ELEMENTO EXTENSIONS VUOTO'
023100                                     TO FR-DESCRIPTION
023200     ELSE
023300        MOVE ZERO                    TO DOT-COUNT
023400        INSPECT EXT-ELEMENT-UPPER TALLYING DOT-COUNT
023500              FOR ALL '.'
023600        IF DOT-COUNT > ZERO
023700           MOVE 34                   TO FR-RESULT
023800           MOVE 'ELEMENTO EXTENSIONS CON PUNTO NON VALIDO'
023900                                     TO FR-DESCRIPTION
024000           MOVE EXT-ELEMENT-UPPER     TO FR-POSITION
024100        ELSE
024150           MOVE ZERO                 TO BAD-CHAR-COUNT
024200           INSPECT EXT-ELEMENT-UPPER TALLYING BAD-CHAR-COUNT
024250                 FOR CHARACTERS BEFORE INITIAL SPACE
024300           IF EXT-ELEMENT-UPPER (1:BAD-CHAR-COUNT)
024350                                  NOT VALID-EXT-CHAR
024400              MOVE 37                TO FR-RESULT
024450              MOVE 'ELEMENTO EXTENSIONS CON CARATTERE NON VALIDO'
024500                                     TO FR-DESCRIPTION
024550              MOVE EXT-ELEMENT-UPPER TO FR-POSITION
024600           ELSE
024650              ADD 1                  TO OPT-EXT-TOT
024700              MOVE EXT-ELEMENT-UPPER TO OPT-EXTENSION
024750                                        (OPT-EXT-TOT)
024800           END-IF
024850        END-IF
024900     END-IF.
025000
025100 0520-EXIT.  EXIT.
025200*
025300 0800-CHECK-CONGRUENCE.
025400     IF OPT-MASTER-TOT EQUAL ZERO AND OPT-TEST-TOT EQUAL ZERO
025500        MOVE 35                     TO FR-RESULT
025600        MOVE 'OCCORRE ALMENO UNA MASTER O UNA TEST'
025700                                     TO FR-DESCRIPTION
025800     END-IF.
025900
026000     IF FR-RESULT EQUAL ZERO
026100        AND OPT-USECACHEFORMASTER
026200        AND OPT-CACHE-TOT EQUAL ZERO
026300        MOVE 36                     TO FR-RESULT
026400        MOVE 'USECACHEFORMASTER RICHIEDE ALMENO UNA CACHE'
026500                                     TO FR-DESCRIPTION
026600     END-IF.
026700
026800 0800-EXIT.  EXIT.
026900*
027000 0900-CLOSE-CTLFILE.
027100     CLOSE CTLFILE.
027200
027300 0900-EXIT.  EXIT.
027400*
027500 0990-RAISE-BAD-KEYWORD.
027600     MOVE 39                        TO FR-RESULT.
027700     MOVE 'KEYWORD NON RICONOSCIUTA - VALIDE: MASTER TEST CACHE
027800-    ' WRITECACHE DELETE EXTENSIONS USECACHEFORMASTER MUSTBEINM
027900-    'ASTER PRETEND VERBOSE'         TO FR-DESCRIPTION.
028000     MOVE CTL-KEYWORD                TO FR-POSITION.
028100     DISPLAY 'CTLFILE - KEYWORD NON VALIDA: ' CTL-KEYWORD.
028200     DISPLAY 'KEYWORD VALIDE: ' CC-VALID-KEYWORDS.
028300
028400 0990-EXIT.  EXIT.

000100***************************************************************
000200* X61MCTL
000300* **++ area per record di controllo/parametro del run
000400* ogni record porta una keyword di comando e il valore
000500* associato (path, lista estensioni, o blank per le keyword
000600* che sono semplici switch).  Lunghezza fissa 120 byte.
000700***************************************************************
000800 01  CTL-RECORD.
000900     03  CTL-KEYWORD             PIC X(20).
001000         88  CTL-KW-MASTER             VALUE 'MASTER'.
001100         88  CTL-KW-TEST               VALUE 'TEST'.
001200         88  CTL-KW-CACHE              VALUE 'CACHE'.
001300         88  CTL-KW-WRITECACHE         VALUE 'WRITECACHE'.
001400         88  CTL-KW-DELETE             VALUE 'DELETE'.
001500         88  CTL-KW-EXTENSIONS         VALUE 'EXTENSIONS'.
001600         88  CTL-KW-USECACHEFORMASTER  VALUE 'USECACHEFORMASTER'.
001700         88  CTL-KW-MUSTBEINMASTER     VALUE 'MUSTBEINMASTER'.
001800         88  CTL-KW-PRETEND            VALUE 'PRETEND'.
001900         88  CTL-KW-VERBOSE            VALUE 'VERBOSE'.
002000     03  CTL-VALUE               PIC X(100).
002100     03  CTL-VALUE-HALVES REDEFINES CTL-VALUE.
002200         05  CTL-VALUE-FIRST-HALF    PIC X(50).
002300         05  CTL-VALUE-LAST-HALF     PIC X(50).

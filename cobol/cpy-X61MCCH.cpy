000100***************************************************************
000200* X61MCCH
000300* **++ area per record della cache di firme (header + detail)
000400* la stessa area di 158 byte viene letta come header all'inizio
000500* del file cache e come detail per ogni entry successiva; le
000600* due viste sono REDEFINES l'una dell'altra.  CCH-:X:-HDR-COUNT
000700* da il numero di CCH-:X:-DETAIL che seguono nel file.
000800* copybook parametrico - ogni FD che lo usa sostituisce :X: con
000900* una lettera/cifra propria, cosi' piu' FD possono COPYarlo nello
001000* stesso programma senza collisioni di nome (uso analogo a
001100* X61HSGI/X61HSGO per la routine di firma).
001200***************************************************************
001300 03  CCH-:X:-HDR.
001400     05  CCH-:X:-HDR-ALGORITHM   PIC X(08).
001500     05  CCH-:X:-HDR-COUNT       PIC 9(09).
001600     05  FILLER                  PIC X(141).
001700 03  CCH-:X:-DETAIL REDEFINES CCH-:X:-HDR.
001800     05  CCH-:X:-PATH            PIC X(100).
001900     05  CCH-:X:-LENGTH          PIC 9(12).
002000     05  CCH-:X:-TIMESTAMP       PIC 9(14).
002100     05  CCH-:X:-TS-PARTS REDEFINES CCH-:X:-TIMESTAMP.
002200         07  CCH-:X:-TS-CCYY     PIC 9(04).
002300         07  CCH-:X:-TS-MM       PIC 9(02).
002400         07  CCH-:X:-TS-DD       PIC 9(02).
002500         07  CCH-:X:-TS-HH       PIC 9(02).
002600         07  CCH-:X:-TS-MI       PIC 9(02).
002700         07  CCH-:X:-TS-SS       PIC 9(02).
002800     05  CCH-:X:-SIGNATURE       PIC X(32).

000100***************************************************************
000200* X61MGRP
000300* **++ area di raggruppamento per firma, prodotta da X61C001
000400* ogni GRP-EL porta la firma e la lista di copie (M/T + path)
000500* che condividono quella firma.
000600***************************************************************
000700 01  GROUP-RESULT-AREA.
000800     03  GRP-TOT                 PIC 9(05) COMP.
000900     03  GRP-TB.
001000         05  GRP-EL              OCCURS 0 TO 2000
001100                                 DEPENDING ON GRP-TOT
001200                                 INDEXED BY GRP-IDX.
001300             10  GRP-SIGNATURE          PIC X(32).
001400             10  GRP-COPY-TOT           PIC 9(05) COMP.
001500             10  GRP-COPY-TB.
001600                 15  GRP-COPY    OCCURS 0 TO 200
001700                                 DEPENDING ON GRP-COPY-TOT
001800                                 INDEXED BY GRP-COPY-IDX.
001900                     20  GRP-COPY-SET-CODE  PIC X(01).
002000                         88  GRP-COPY-IS-MASTER   VALUE 'M'.
002100                         88  GRP-COPY-IS-TEST     VALUE 'T'.
002200                     20  GRP-COPY-PATH      PIC X(100).
002300                     20  GRP-COPY-LENGTH    PIC 9(12).

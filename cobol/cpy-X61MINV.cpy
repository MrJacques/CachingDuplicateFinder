000100***************************************************************
000200* X61MINV
000300* **++ area per record di inventario item (master/test)
000400* un record per ogni item scansito dalla procedura di raccolta
000500* inventario; SET-CODE distingue copia di riferimento (M) da
000600* copia candidata (T).  Lunghezza fissa 169 byte.
000700***************************************************************
000800 01  INV-RECORD.
000900     03  INV-SET-CODE            PIC X(01).
001000         88  INV-IS-MASTER           VALUE 'M'.
001100         88  INV-IS-TEST             VALUE 'T'.
001200     03  INV-PATH                PIC X(100).
001300     03  INV-EXTENSION           PIC X(10).
001400     03  INV-LENGTH              PIC 9(12).
001500     03  INV-TIMESTAMP           PIC 9(14).
001600     03  INV-TIMESTAMP-PARTS REDEFINES INV-TIMESTAMP.
001700         05  INV-TS-CCYY         PIC 9(04).
001800         05  INV-TS-MM           PIC 9(02).
001900         05  INV-TS-DD           PIC 9(02).
002000         05  INV-TS-HH           PIC 9(02).
002100         05  INV-TS-MI           PIC 9(02).
002200         05  INV-TS-SS           PIC 9(02).
002300     03  INV-SIGNATURE           PIC X(32).

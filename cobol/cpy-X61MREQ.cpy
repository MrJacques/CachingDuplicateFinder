000100***************************************************************
000200* X61MREQ
000300* **++ area per selezione operazione del cache manager X61C001
000400***************************************************************
000500 01  CACHE-REQUEST-AREA.
000600     03  CACHE-REQUEST           PIC X(08)     VALUE SPACE.
000700     03  FILLER REDEFINES CACHE-REQUEST.
000800         05  CACHE-REQUEST-CODE  PIC X(04).
000900             88  CACHE-REQ-LOAD            VALUE 'LOAD'.
001000             88  CACHE-REQ-SIGN            VALUE 'SIGN'.
001100             88  CACHE-REQ-GROUP           VALUE 'GRUP'.
001200             88  CACHE-REQ-MASTERS-CACHE   VALUE 'MFCH'.
001300             88  CACHE-REQ-REMOVE          VALUE 'DELE'.
001400             88  CACHE-REQ-SAVE            VALUE 'SAVE'.
001500             88  CACHE-REQ-SIZE            VALUE 'SIZE'.
001600         05  FILLER              PIC X(04).
001700     03  CACHE-REQUEST-RESULT    PIC X(01)     VALUE SPACE.
001800         88  CACHE-REQUEST-OK              VALUE 'Y'.
001900         88  CACHE-REQUEST-FAILED           VALUE 'N'.
002000     03  CACHE-COUNT-OUT         PIC 9(07) COMP VALUE ZERO.
002100     03  CACHE-HIT-SWITCH        PIC X(01)     VALUE SPACE.
002200         88  CACHE-WAS-HIT                  VALUE 'Y'.
002300         88  CACHE-WAS-MISS                 VALUE 'N'.
002400     03  CACHE-SKIP-SWITCH       PIC X(01)     VALUE SPACE.
002500         88  CACHE-ITEM-ACCEPTED            VALUE 'Y'.
002600         88  CACHE-ITEM-SKIPPED             VALUE 'N'.
002700     03  CACHE-FILES-FOUND-OUT   PIC 9(03) COMP VALUE ZERO.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  X61C001.
000300 AUTHOR.      BRAMBATI.
000400 INSTALLATION. SEDE CENTRALE ELABORAZIONE.
000500 DATE-WRITTEN. 1987-04-05.
000600 DATE-COMPILED.
000700 SECURITY.    USO INTERNO - BATCH CONTABILE.
000800*----------------------------------------------------------------
000900* X61C001
001000* **++ gestore della cache delle firme di contenuto, usato dal
001100* batch di deduplica X61D001.  Mantiene in memoria la tabella
001200* cache (path/lunghezza/timestamp/firma) per tutta la durata
001300* della corsa e risponde alle richieste del chiamante secondo
001400* il codice in CACHE-REQUEST-CODE (vedi X61MREQ):
001500*   LOAD - carica una o piu' cache precedenti (CACHIN1/2/3)
001600*   SIGN - firma un item di inventario, da cache o da X61H001
001700*   GRUP - raggruppa l'elenco degli item firmati per firma uguale
001800*   MFCH - aggiunge al raggruppamento le voci master che sono
001900*          gia' in cache, senza rileggere l'inventario master
002000*   DELE - rimuove dalla cache un item (dopo una cancellazione)
002100*   SAVE - scrive la cache aggiornata su CACHOUT
002200*   SIZE - restituisce il numero di voci correnti in cache
002300*----------------------------------------------------------------
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* 1987-04-05 BRAMBATI  RQ00417 PRIMA EMISSIONE
002700* 1990-05-14 ALAIMO    RQ00689 AGGIUNTA RICHIESTA MFCH
002800* 1994-02-09 BRAMBATI  RQ01122 CONFRONTO PATH CASE-INSENSITIVE
002900* 1999-01-14 BRAMBATI  RQ01980 Y2K - TIMESTAMP CACHE A 4 CIFRE
003000* 2003-06-30 FERRANTE  RQ02514 FILTRO ESTENSIONI SU RICHIESTA SIGN
003100* 2008-09-17 FERRANTE  RQ03077 RIALLINEATO A NUOVO X61MFR
003150* 2009-03-11 FERRANTE  RQ03201 VALIDATO HEADER CACHE IN INGRESSO
003160* 2010-11-22 FERRANTE  RQ03230 CACHE-FILES-FOUND-OUT - SEGNALA A
003170*                      X61D001 QUANTE DELLE CACHE RICHIESTE SONO
003180*                      STATE EFFETTIVAMENTE TROVATE SU DISCO
003185* 2011-02-08 FERRANTE  RQ03231 ALGORITMO FIRMA DI DEFAULT SU
003186*                      CACHOUT CORRETTO DA 'X61DEDUP' A 'MD5'
003190* 2011-02-08 FERRANTE  RQ03232 AGGIUNTA SPECIAL-NAMES (MANCAVA)
003195* 2011-03-21 FERRANTE  RQ03255 CONFRONTO PREFISSO MASTER COL
003196*                      SEPARATORE FINALE - EVITA FALSI MATCH SU
003197*                      DIRECTORY SORELLE (.../FOTO vs .../FOTOBIS)
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003750 SPECIAL-NAMES.
003760     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CACHIN1                    ASSIGN TO CACHIN1
004200                                       FILE STATUS CACHIN1-FS.
004300     SELECT CACHIN2                    ASSIGN TO CACHIN2
004400                                       FILE STATUS CACHIN2-FS.
004500     SELECT CACHIN3                    ASSIGN TO CACHIN3
004600                                       FILE STATUS CACHIN3-FS.
004700     SELECT CACHOUT                    ASSIGN TO CACHOUT
004800                                       FILE STATUS CACHOUT-FS.
004900**
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 FD  CACHIN1                    RECORDING F.
005500 01  CACHIN1-REC.
005600     COPY X61MCCH REPLACING ==:X:== BY ==1==.
005700*
005800 FD  CACHIN2                    RECORDING F.
005900 01  CACHIN2-REC.
006000     COPY X61MCCH REPLACING ==:X:== BY ==2==.
006100*
006200 FD  CACHIN3                    RECORDING F.
006300 01  CACHIN3-REC.
006400     COPY X61MCCH REPLACING ==:X:== BY ==3==.
006500*
006600 FD  CACHOUT                    RECORDING F.
006700 01  CACHOUT-REC.
006800     COPY X61MCCH REPLACING ==:X:== BY ==O==.
006900*
007000 WORKING-STORAGE SECTION.
007100 01  WK-LITERALS.
007200     03  CC-SIGNATURE-ROUTINE    PIC X(08) VALUE 'X61H001'.
007300     03  CC-ALGORITHM-NAME       PIC X(08) VALUE 'MD5'.
007400     03  CC-LOWER                PIC X(26)
007500                      VALUE 'abcdefghijklmnopqrstuvwxyz'.
007600     03  CC-UPPER                PIC X(26)
007700                      VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007800*
007900 01  WS-FILE-STATUSES.
008000     03  CACHIN1-FS              PIC XX.
008100         88  CACHIN1-OK              VALUE '00'.
008200         88  CACHIN1-EOF             VALUE '10'.
008250         88  CACHIN1-NOT-FOUND       VALUE '35'.
008300     03  CACHIN2-FS              PIC XX.
008400         88  CACHIN2-OK              VALUE '00'.
008500         88  CACHIN2-EOF             VALUE '10'.
008550         88  CACHIN2-NOT-FOUND       VALUE '35'.
008600     03  CACHIN3-FS              PIC XX.
008700         88  CACHIN3-OK              VALUE '00'.
008800         88  CACHIN3-EOF             VALUE '10'.
008850         88  CACHIN3-NOT-FOUND       VALUE '35'.
008900     03  CACHOUT-FS              PIC XX.
009000         88  CACHOUT-OK              VALUE '00'.
009100     03  WS-FS-NUM REDEFINES WS-FILE-STATUSES
009200                                 PIC X(08).
009300*
009400 01  CACHE-TABLE-AREA.
009500     03  CACHE-TOTAL             PIC 9(07) COMP VALUE ZERO.
009600     03  CACHE-EL OCCURS 0 TO 20000
009700                                 DEPENDING ON CACHE-TOTAL
009800                                 INDEXED BY CACHE-IDX.
009900         05  CT-PATH             PIC X(100).
010000         05  CT-LENGTH           PIC 9(12).
010100         05  CT-TIMESTAMP        PIC 9(14).
010200         05  CT-SIGNATURE        PIC X(32).
010300*
010400 01  CCH-CUR-DETAIL.
010500     03  CCH-CUR-PATH            PIC X(100).
010600     03  CCH-CUR-LENGTH          PIC 9(12).
010700     03  CCH-CUR-TIMESTAMP       PIC 9(14).
010800     03  CCH-CUR-SIGNATURE       PIC X(32).
010900*
011000 COPY X61HSGI REPLACING ==:X:== BY ==L==.
011100*
011200 01  LS-UTILS.
011300     03  W-IDX                   PIC 9(07) COMP VALUE ZERO.
011400     03  W-COPY-IDX              PIC 9(07) COMP VALUE ZERO.
011500     03  MATCH-IDX               PIC 9(07) COMP VALUE ZERO.
011550     03  DETAIL-WANTED           PIC 9(09) COMP VALUE ZERO.
011560     03  DETAIL-READ-CTR         PIC 9(09) COMP VALUE ZERO.
011570     03  CACHE-FOUND-CTR         PIC 9(03) COMP VALUE ZERO.
011600     03  SEARCH-KEY-UPPER        PIC X(100) VALUE SPACE.
011700     03  TABLE-PATH-UPPER        PIC X(100) VALUE SPACE.
011800     03  PREFIX-UPPER            PIC X(100) VALUE SPACE.
011900     03  EXT-SEARCH-UPPER        PIC X(10)  VALUE SPACE.
012000     03  EXT-TABLE-UPPER         PIC X(10)  VALUE SPACE.
012100     03  PREFIX-LEN              PIC 9(03)  COMP VALUE ZERO.
012200     03  WHICH-CACHE-FILE        PIC X(08) VALUE SPACE.
012300     03  EXT-MATCH-SW            PIC X(01)  VALUE 'N'.
012400         88  EXT-MATCHES             VALUE 'Y'.
012500     03  ENTRY-FOUND-SW          PIC X(01)  VALUE 'N'.
012600         88  ENTRY-FOUND             VALUE 'Y'.
012700     03  CACHE-IS-STALE-SW       PIC X(01)  VALUE 'N'.
012800         88  CACHE-IS-STALE          VALUE 'Y'.
012900*
013000 LINKAGE SECTION.
013100 COPY X61MREQ.
013200 COPY X61MOPT.
013300 COPY X61MINV.
013400 COPY X61HSGO REPLACING ==:X:== BY ==X==.
013500 COPY X61MSET.
013600 COPY X61MGRP.
013700 COPY X61MFR.
013800*
013900 PROCEDURE DIVISION USING CACHE-REQUEST-AREA
014000                          RUN-OPTIONS-AREA
014100                          INV-RECORD
014200                          SIG-X-OUT
014300                          SIGNED-SET-AREA
014400                          GROUP-RESULT-AREA
014500                          FR.
014600*
014700 0100-BEGIN.
014800
014900     MOVE ZERO                      TO FR-RESULT.
015000     SET CACHE-REQUEST-OK           TO TRUE.
015100
015200     EVALUATE TRUE
015300        WHEN CACHE-REQ-LOAD
015400           PERFORM 0200-LOAD-CACHE         THRU 0200-EXIT
015500        WHEN CACHE-REQ-SIGN
015600           PERFORM 0300-SIGN-ITEM          THRU 0300-EXIT
015700        WHEN CACHE-REQ-GROUP
015800           PERFORM 0400-GROUP-BY-SIGNATURE THRU 0400-EXIT
015900        WHEN CACHE-REQ-MASTERS-CACHE
016000           PERFORM 0500-MASTERS-FROM-CACHE THRU 0500-EXIT
016100        WHEN CACHE-REQ-REMOVE
016200           PERFORM 0600-REMOVE-FROM-CACHE  THRU 0600-EXIT
016300        WHEN CACHE-REQ-SAVE
016400           PERFORM 0700-SAVE-CACHE         THRU 0700-EXIT
016500        WHEN CACHE-REQ-SIZE
016600           MOVE CACHE-TOTAL             TO CACHE-COUNT-OUT
016700        WHEN OTHER
016800           PERFORM 0990-RAISE-BAD-REQUEST  THRU 0990-EXIT
016900     END-EVALUATE.
017000
017100     GOBACK.
017200
017300 0100-EXIT.  EXIT.
017400*
017500 0200-LOAD-CACHE.
017600* carica fino a 3 cache precedenti (CACHIN1/CACHIN2/CACHIN3,
017700* secondo i nomi gia' validati in OPT-CACHE-TB); le voci con lo
017800* stesso path di una gia' presente sovrascrivono quella vecchia.
017810* CACHE-FOUND-CTR conta quante delle cache elencate sono state
017820* effettivamente aperte (vedi RQ03230 - serve a X61D001 per
017830* rilevare la condizione USECACHEFORMASTER senza cache presenti).
017900     MOVE 1                          TO W-IDX.
017910     MOVE ZERO                       TO CACHE-FOUND-CTR.
018000     PERFORM 0205-LOAD-ONE-CACHE-FILE THRU 0205-EXIT
018100        UNTIL W-IDX > OPT-CACHE-TOT
018200              OR CACHE-REQUEST-FAILED.
018300
018400     MOVE CACHE-TOTAL                TO CACHE-COUNT-OUT.
018410     MOVE CACHE-FOUND-CTR            TO CACHE-FILES-FOUND-OUT.
018500
018600 0200-EXIT.  EXIT.
018700*
018800 0205-LOAD-ONE-CACHE-FILE.
018900     MOVE OPT-CACHE-NAME (W-IDX)     TO WHICH-CACHE-FILE.
019000
019100     EVALUATE WHICH-CACHE-FILE
019200        WHEN 'CACHIN1'
019300           PERFORM 0210-LOAD-CACHIN1 THRU 0210-EXIT
019400        WHEN 'CACHIN2'
019500           PERFORM 0220-LOAD-CACHIN2 THRU 0220-EXIT
019600        WHEN 'CACHIN3'
019700           PERFORM 0230-LOAD-CACHIN3 THRU 0230-EXIT
019800        WHEN OTHER
019900           PERFORM 0990-RAISE-BAD-REQUEST THRU 0990-EXIT
020000     END-EVALUATE.
020100
020200     ADD 1                           TO W-IDX.
020300
020400 0205-EXIT.  EXIT.
020500*
020600 0210-LOAD-CACHIN1.
020700     OPEN INPUT CACHIN1.
020800
020900     IF CACHIN1-NOT-FOUND
021000        CONTINUE
021100     ELSE
021200        IF NOT CACHIN1-OK
021300           DISPLAY 'CACHIN1 OPEN ERROR - FS: ' CACHIN1-FS
021400           PERFORM 0990-RAISE-BAD-REQUEST THRU 0990-EXIT
021500        ELSE
021550           ADD 1                     TO CACHE-FOUND-CTR
021600           PERFORM 0212-READ-CACHIN1-HEADER THRU 0212-EXIT
021700           IF CACHE-REQUEST-OK
021800              MOVE ZERO                 TO DETAIL-READ-CTR
021900              PERFORM 0216-READ-CACHIN1-DETAIL THRU 0216-EXIT
022000                 UNTIL DETAIL-READ-CTR >= DETAIL-WANTED
022100                       OR CACHE-REQUEST-FAILED
022200           END-IF
022300           CLOSE CACHIN1
022400        END-IF
022500     END-IF.
022600
022700 0210-EXIT.  EXIT.
022800*
022900 0212-READ-CACHIN1-HEADER.
023000     READ CACHIN1.
023100
023200     IF NOT CACHIN1-OK
023300        PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
023400     ELSE
023500        MOVE CCH-1-HDR-COUNT          TO DETAIL-WANTED
023600        IF CCH-1-HDR-ALGORITHM EQUAL SPACE
023700           OR CCH-1-HDR-COUNT NOT NUMERIC
023800           PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
023900        END-IF
024000     END-IF.
024100
024200 0212-EXIT.  EXIT.
024300*
024400 0216-READ-CACHIN1-DETAIL.
024500     READ CACHIN1.
024600
024700     IF NOT CACHIN1-OK
024800        PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
024900     ELSE
025000        ADD 1                         TO DETAIL-READ-CTR
025100        MOVE CCH-1-PATH               TO CCH-CUR-PATH
025200        MOVE CCH-1-LENGTH             TO CCH-CUR-LENGTH
025300        MOVE CCH-1-TIMESTAMP          TO CCH-CUR-TIMESTAMP
025400        MOVE CCH-1-SIGNATURE          TO CCH-CUR-SIGNATURE
025500        PERFORM 0280-MERGE-CACHE-ENTRY THRU 0280-EXIT
025600     END-IF.
025700
025800 0216-EXIT.  EXIT.
025900*
026000 0220-LOAD-CACHIN2.
026100     OPEN INPUT CACHIN2.
026200
026300     IF CACHIN2-NOT-FOUND
026400        CONTINUE
026500     ELSE
026600        IF NOT CACHIN2-OK
026700           DISPLAY 'CACHIN2 OPEN ERROR - FS: ' CACHIN2-FS
026800           PERFORM 0990-RAISE-BAD-REQUEST THRU 0990-EXIT
026900        ELSE
026950           ADD 1                     TO CACHE-FOUND-CTR
027000           PERFORM 0222-READ-CACHIN2-HEADER THRU 0222-EXIT
027100           IF CACHE-REQUEST-OK
027200              MOVE ZERO                 TO DETAIL-READ-CTR
027300              PERFORM 0226-READ-CACHIN2-DETAIL THRU 0226-EXIT
027400                 UNTIL DETAIL-READ-CTR >= DETAIL-WANTED
027500                       OR CACHE-REQUEST-FAILED
027600           END-IF
027700           CLOSE CACHIN2
027800        END-IF
027900     END-IF.
028000
028100 0220-EXIT.  EXIT.
028200*
028300 0222-READ-CACHIN2-HEADER.
028400     READ CACHIN2.
028500
028600     IF NOT CACHIN2-OK
028700        PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
028800     ELSE
028900        MOVE CCH-2-HDR-COUNT          TO DETAIL-WANTED
029000        IF CCH-2-HDR-ALGORITHM EQUAL SPACE
029100           OR CCH-2-HDR-COUNT NOT NUMERIC
029200           PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
029300        END-IF
029400     END-IF.
029500
029600 0222-EXIT.  EXIT.
029700*
029800 0226-READ-CACHIN2-DETAIL.
029900     READ CACHIN2.
030000
030100     IF NOT CACHIN2-OK
030200        PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
030300     ELSE
030400        ADD 1                         TO DETAIL-READ-CTR
030500        MOVE CCH-2-PATH               TO CCH-CUR-PATH
030600        MOVE CCH-2-LENGTH             TO CCH-CUR-LENGTH
030700        MOVE CCH-2-TIMESTAMP          TO CCH-CUR-TIMESTAMP
030800        MOVE CCH-2-SIGNATURE          TO CCH-CUR-SIGNATURE
030900        PERFORM 0280-MERGE-CACHE-ENTRY THRU 0280-EXIT
031000     END-IF.
031100
031200 0226-EXIT.  EXIT.
031300*
031400 0230-LOAD-CACHIN3.
031500     OPEN INPUT CACHIN3.
031600
031700     IF CACHIN3-NOT-FOUND
031800        CONTINUE
031900     ELSE
032000        IF NOT CACHIN3-OK
032100           DISPLAY 'CACHIN3 OPEN ERROR - FS: ' CACHIN3-FS
032200           PERFORM 0990-RAISE-BAD-REQUEST THRU 0990-EXIT
032300        ELSE
032350           ADD 1                     TO CACHE-FOUND-CTR
032400           PERFORM 0232-READ-CACHIN3-HEADER THRU 0232-EXIT
032500           IF CACHE-REQUEST-OK
032600              MOVE ZERO                 TO DETAIL-READ-CTR
032700              PERFORM 0236-READ-CACHIN3-DETAIL THRU 0236-EXIT
032800                 UNTIL DETAIL-READ-CTR >= DETAIL-WANTED
032900                       OR CACHE-REQUEST-FAILED
033000           END-IF
033100           CLOSE CACHIN3
033200        END-IF
033300     END-IF.
033400
033500 0230-EXIT.  EXIT.
033600*
033700 0232-READ-CACHIN3-HEADER.
033800     READ CACHIN3.
033900
034000     IF NOT CACHIN3-OK
034100        PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
034200     ELSE
034300        MOVE CCH-3-HDR-COUNT          TO DETAIL-WANTED
034400        IF CCH-3-HDR-ALGORITHM EQUAL SPACE
034500           OR CCH-3-HDR-COUNT NOT NUMERIC
034600           PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
034700        END-IF
034800     END-IF.
034900
035000 0232-EXIT.  EXIT.
035100*
035200 0236-READ-CACHIN3-DETAIL.
035300     READ CACHIN3.
035400
035500     IF NOT CACHIN3-OK
035600        PERFORM 0995-RAISE-MALFORMED-CACHE THRU 0995-EXIT
035700     ELSE
035800        ADD 1                         TO DETAIL-READ-CTR
035900        MOVE CCH-3-PATH               TO CCH-CUR-PATH
036000        MOVE CCH-3-LENGTH             TO CCH-CUR-LENGTH
036100        MOVE CCH-3-TIMESTAMP          TO CCH-CUR-TIMESTAMP
036200        MOVE CCH-3-SIGNATURE          TO CCH-CUR-SIGNATURE
036300        PERFORM 0280-MERGE-CACHE-ENTRY THRU 0280-EXIT
036400     END-IF.
036500
036600 0236-EXIT.  EXIT.
036700*
036800 0280-MERGE-CACHE-ENTRY.
036900     PERFORM 0285-FIND-BY-PATH THRU 0285-EXIT.
037000
037100     IF ENTRY-FOUND
037200        MOVE CCH-CUR-LENGTH         TO CT-LENGTH (MATCH-IDX)
037300        MOVE CCH-CUR-TIMESTAMP      TO CT-TIMESTAMP (MATCH-IDX)
037400        MOVE CCH-CUR-SIGNATURE      TO CT-SIGNATURE (MATCH-IDX)
037500     ELSE
037600        ADD 1                       TO CACHE-TOTAL
037700        MOVE CCH-CUR-PATH           TO CT-PATH (CACHE-TOTAL)
037800        MOVE CCH-CUR-LENGTH         TO CT-LENGTH (CACHE-TOTAL)
037900        MOVE CCH-CUR-TIMESTAMP      TO CT-TIMESTAMP (CACHE-TOTAL)
038000        MOVE CCH-CUR-SIGNATURE      TO CT-SIGNATURE (CACHE-TOTAL)
038100     END-IF.
038200
038300 0280-EXIT.  EXIT.
038400*
038500 0285-FIND-BY-PATH.
038600* ricerca lineare nella tabella cache per path, senza distinguere
038700* maiuscole/minuscole; imposta ENTRY-FOUND-SW e MATCH-IDX.
038800     MOVE SPACE                     TO SEARCH-KEY-UPPER.
038900     MOVE CCH-CUR-PATH              TO SEARCH-KEY-UPPER.
039000     INSPECT SEARCH-KEY-UPPER CONVERTING CC-LOWER TO CC-UPPER.
039100
039200     MOVE 'N'                      TO ENTRY-FOUND-SW.
039300     MOVE ZERO                      TO MATCH-IDX.
039400     SET CACHE-IDX                  TO 1.
039500
039600     PERFORM 0286-CHECK-ONE-CACHE-ENTRY THRU 0286-EXIT
039700        UNTIL CACHE-IDX > CACHE-TOTAL
039800              OR ENTRY-FOUND.
039900
040000 0285-EXIT.  EXIT.
040100*
040200 0286-CHECK-ONE-CACHE-ENTRY.
040300     MOVE SPACE                     TO TABLE-PATH-UPPER.
040400     MOVE CT-PATH (CACHE-IDX)       TO TABLE-PATH-UPPER.
040500     INSPECT TABLE-PATH-UPPER CONVERTING CC-LOWER TO CC-UPPER.
040600
040700     IF TABLE-PATH-UPPER EQUAL SEARCH-KEY-UPPER
040800        SET ENTRY-FOUND             TO TRUE
040900        MOVE CACHE-IDX              TO MATCH-IDX
041000     END-IF.
041100
041200     SET CACHE-IDX UP BY 1.
041300
041400 0286-EXIT.  EXIT.
041500*
041600 0300-SIGN-ITEM.
041700     SET CACHE-ITEM-SKIPPED          TO TRUE.
041800     SET CACHE-WAS-MISS              TO TRUE.
041900
042000     PERFORM 0320-CHECK-EXTENSION-FILTER THRU 0320-EXIT.
042100
042200     IF EXT-MATCHES
042300        SET CACHE-ITEM-ACCEPTED      TO TRUE
042400
042500        MOVE INV-PATH                TO CCH-CUR-PATH
042600        PERFORM 0285-FIND-BY-PATH    THRU 0285-EXIT
042700
042800        MOVE 'Y'                     TO CACHE-IS-STALE-SW
042900        IF ENTRY-FOUND
043000           IF CT-LENGTH (MATCH-IDX) EQUAL INV-LENGTH
043100              AND CT-TIMESTAMP (MATCH-IDX) EQUAL INV-TIMESTAMP
043200              MOVE 'N'               TO CACHE-IS-STALE-SW
043300           END-IF
043400        END-IF
043500
043600        IF ENTRY-FOUND AND NOT CACHE-IS-STALE
043700           MOVE CT-SIGNATURE (MATCH-IDX) TO SIG-X-EFFECTIVE
043800           SET SIG-X-WAS-SUPPLIED    TO TRUE
043900           SET CACHE-WAS-HIT         TO TRUE
044000        ELSE
044100           PERFORM 0340-DERIVE-AND-STORE THRU 0340-EXIT
044200           SET CACHE-WAS-MISS        TO TRUE
044300        END-IF
044400
044500        PERFORM 0360-APPEND-TO-SET   THRU 0360-EXIT
044600     END-IF.
044700
044800 0300-EXIT.  EXIT.
044900*
045000 0320-CHECK-EXTENSION-FILTER.
045100     MOVE 'N'                      TO EXT-MATCH-SW.
045200
045300     IF OPT-EXT-TOT EQUAL ZERO
045400        SET EXT-MATCHES              TO TRUE
045500     ELSE
045600        MOVE SPACE                   TO EXT-SEARCH-UPPER
045700        MOVE INV-EXTENSION           TO EXT-SEARCH-UPPER
045800        INSPECT EXT-SEARCH-UPPER CONVERTING CC-LOWER TO CC-UPPER
045900        MOVE 1                       TO W-IDX
046000        PERFORM 0325-CHECK-ONE-EXTENSION THRU 0325-EXIT
046100           UNTIL W-IDX > OPT-EXT-TOT
046200                 OR EXT-MATCHES
046300     END-IF.
046400
046500 0320-EXIT.  EXIT.
046600*
046700 0325-CHECK-ONE-EXTENSION.
046800     MOVE SPACE                    TO EXT-TABLE-UPPER.
046900     MOVE OPT-EXTENSION (W-IDX)    TO EXT-TABLE-UPPER.
047000     INSPECT EXT-TABLE-UPPER CONVERTING CC-LOWER TO CC-UPPER.
047100
047200     IF EXT-TABLE-UPPER EQUAL EXT-SEARCH-UPPER
047300        SET EXT-MATCHES             TO TRUE
047400     END-IF.
047500
047600     ADD 1                          TO W-IDX.
047700
047800 0325-EXIT.  EXIT.
047900*
048000 0340-DERIVE-AND-STORE.
048100     MOVE INV-LENGTH                 TO SIG-L-LENGTH.
048200     MOVE INV-TIMESTAMP              TO SIG-L-TIMESTAMP.
048300     MOVE INV-PATH                   TO SIG-L-PATH.
048400     MOVE INV-SIGNATURE              TO SIG-L-SUPPLIED.
048500
048600     CALL CC-SIGNATURE-ROUTINE USING SIG-L-IN SIG-X-OUT FR
048700              ON EXCEPTION PERFORM 0990-RAISE-BAD-REQUEST
048800                                   THRU 0990-EXIT
048900     END-CALL.
049000
049100     IF ENTRY-FOUND
049200        MOVE INV-LENGTH              TO CT-LENGTH (MATCH-IDX)
049300        MOVE INV-TIMESTAMP           TO CT-TIMESTAMP (MATCH-IDX)
049400        MOVE SIG-X-EFFECTIVE         TO CT-SIGNATURE (MATCH-IDX)
049500     ELSE
049600        ADD 1                        TO CACHE-TOTAL
049700        MOVE INV-PATH                TO CT-PATH (CACHE-TOTAL)
049800        MOVE INV-LENGTH              TO CT-LENGTH (CACHE-TOTAL)
049900        MOVE INV-TIMESTAMP           TO CT-TIMESTAMP (CACHE-TOTAL)
050000        MOVE SIG-X-EFFECTIVE         TO CT-SIGNATURE (CACHE-TOTAL)
050100     END-IF.
050200
050300 0340-EXIT.  EXIT.
050400*
050500 0360-APPEND-TO-SET.
050600     ADD 1                           TO SET-TOTAL.
050700     MOVE INV-SET-CODE               TO SET-EL-CODE (SET-TOTAL).
050800     MOVE INV-PATH                   TO SET-EL-PATH (SET-TOTAL).
050900     MOVE INV-LENGTH                 TO SET-EL-LENGTH (SET-TOTAL).
051000     MOVE SIG-X-EFFECTIVE            TO
051100                                SET-EL-SIGNATURE (SET-TOTAL).
051200
051300 0360-EXIT.  EXIT.
051400*
051500 0400-GROUP-BY-SIGNATURE.
051600* raggruppa tutti gli item del set corrente (master+test) per
051700* firma uguale; ogni voce del raggruppamento porta la lista
051800* delle copie (M e/o T) che condividono quella firma.
051900     MOVE ZERO                       TO GRP-TOT.
052000     MOVE 1                          TO W-IDX.
052100
052200     PERFORM 0405-GROUP-ONE-SET-ITEM THRU 0405-EXIT
052300        UNTIL W-IDX > SET-TOTAL.
052400
052500 0400-EXIT.  EXIT.
052600*
052700 0405-GROUP-ONE-SET-ITEM.
052800     PERFORM 0420-FIND-GROUP-BY-SIGNATURE THRU 0420-EXIT.
052900
053000     IF NOT ENTRY-FOUND
053100        ADD 1                     TO GRP-TOT
053200        MOVE SET-EL-SIGNATURE (W-IDX)
053300                                  TO GRP-SIGNATURE (GRP-TOT)
053400        MOVE ZERO                 TO GRP-COPY-TOT (GRP-TOT)
053500        MOVE GRP-TOT              TO MATCH-IDX
053600     END-IF.
053700
053800     ADD 1                        TO GRP-COPY-TOT (MATCH-IDX).
053900     MOVE GRP-COPY-TOT (MATCH-IDX) TO W-COPY-IDX.
054000     MOVE SET-EL-CODE (W-IDX)     TO
054100           GRP-COPY-SET-CODE (MATCH-IDX, W-COPY-IDX).
054200     MOVE SET-EL-PATH (W-IDX)     TO
054300           GRP-COPY-PATH (MATCH-IDX, W-COPY-IDX).
054400     MOVE SET-EL-LENGTH (W-IDX)   TO
054500           GRP-COPY-LENGTH (MATCH-IDX, W-COPY-IDX).
054600
054700     ADD 1                        TO W-IDX.
054800
054900 0405-EXIT.  EXIT.
055000*
055100 0420-FIND-GROUP-BY-SIGNATURE.
055200     MOVE 'N'                     TO ENTRY-FOUND-SW.
055300     MOVE ZERO                    TO MATCH-IDX.
055400     SET GRP-IDX                   TO 1.
055500
055600     PERFORM 0425-CHECK-ONE-GROUP THRU 0425-EXIT
055700        UNTIL GRP-IDX > GRP-TOT
055800              OR ENTRY-FOUND.
055900
056000 0420-EXIT.  EXIT.
056100*
056200 0425-CHECK-ONE-GROUP.
056300     IF GRP-SIGNATURE (GRP-IDX) EQUAL SET-EL-SIGNATURE (W-IDX)
056400        SET ENTRY-FOUND            TO TRUE
056500        MOVE GRP-IDX               TO MATCH-IDX
056600     END-IF.
056700
056800     SET GRP-IDX UP BY 1.
056900
057000 0425-EXIT.  EXIT.
057100*
057200 0500-MASTERS-FROM-CACHE.
057300* riusa le voci di cache i cui path cadono sotto uno dei percorsi
057400* master (OPT-MASTER-TB), senza rifirmare l'inventario master -
057500* valido solo se USECACHEFORMASTER e' stato richiesto.
057600     SET CACHE-IDX                  TO 1.
057700
057800     PERFORM 0505-CHECK-ONE-CACHE-FOR-MASTER THRU 0505-EXIT
057900        UNTIL CACHE-IDX > CACHE-TOTAL.
058000
058100     MOVE CACHE-TOTAL                TO CACHE-COUNT-OUT.
058200
058300 0500-EXIT.  EXIT.
058400*
058500 0505-CHECK-ONE-CACHE-FOR-MASTER.
058600     PERFORM 0520-PATH-UNDER-A-MASTER THRU 0520-EXIT.
058700
058800     IF EXT-MATCHES
058900        ADD 1                       TO SET-TOTAL
059000        SET SET-EL-IS-MASTER (SET-TOTAL) TO TRUE
059100        MOVE CT-PATH (CACHE-IDX)    TO SET-EL-PATH (SET-TOTAL)
059200        MOVE CT-LENGTH (CACHE-IDX)  TO
059300                                    SET-EL-LENGTH (SET-TOTAL)
059400        MOVE CT-SIGNATURE (CACHE-IDX) TO
059500                                    SET-EL-SIGNATURE (SET-TOTAL)
059600     END-IF.
059700
059800     SET CACHE-IDX UP BY 1.
059900
060000 0505-EXIT.  EXIT.
060100*
060200 0520-PATH-UNDER-A-MASTER.
060300     MOVE 'N'                      TO EXT-MATCH-SW.
060400     MOVE SPACE                     TO TABLE-PATH-UPPER.
060500     MOVE CT-PATH (CACHE-IDX)       TO TABLE-PATH-UPPER.
060600     INSPECT TABLE-PATH-UPPER CONVERTING CC-LOWER TO CC-UPPER.
060700
060800     MOVE 1                        TO W-IDX.
060900     PERFORM 0525-CHECK-ONE-MASTER-PREFIX THRU 0525-EXIT
061000        UNTIL W-IDX > OPT-MASTER-TOT
061100              OR EXT-MATCHES.
061200
061300 0520-EXIT.  EXIT.
061400*
061500 0525-CHECK-ONE-MASTER-PREFIX.
061600     MOVE SPACE                   TO PREFIX-UPPER.
061700     MOVE OPT-MASTER-PATH (W-IDX) TO PREFIX-UPPER.
061800     INSPECT PREFIX-UPPER CONVERTING CC-LOWER TO CC-UPPER.
061900     MOVE ZERO                    TO PREFIX-LEN.
062000     INSPECT PREFIX-UPPER TALLYING PREFIX-LEN
062100           FOR CHARACTERS BEFORE INITIAL SPACE.
062150* il separatore finale evita che un prefisso tipo /DATI/FOTO
062160* catturi anche una directory sorella /DATI/FOTO_BACKUP
062170     IF PREFIX-LEN > ZERO AND PREFIX-LEN < 100
062180        ADD 1                     TO PREFIX-LEN
062190        MOVE '/'                  TO PREFIX-UPPER (PREFIX-LEN:1)
062195     END-IF.
062200
062300     IF PREFIX-LEN > ZERO
062400        AND TABLE-PATH-UPPER (1:PREFIX-LEN)
062500              EQUAL PREFIX-UPPER (1:PREFIX-LEN)
062600        SET EXT-MATCHES           TO TRUE
062700     END-IF.
062800
062900     ADD 1                        TO W-IDX.
063000
063100 0525-EXIT.  EXIT.
063200*
063300 0600-REMOVE-FROM-CACHE.
063400* rimuove dalla cache la voce per il path indicato (usata dal
063500* batch dopo aver cancellato un file duplicato, cosi' la cache
063600* non conserva riferimenti a copie non piu' presenti).
063700     MOVE INV-PATH                   TO CCH-CUR-PATH.
063800     PERFORM 0285-FIND-BY-PATH       THRU 0285-EXIT.
063900
064000     IF ENTRY-FOUND
064100        MOVE MATCH-IDX               TO W-IDX
064200        PERFORM 0605-SHIFT-ONE-CACHE-ENTRY THRU 0605-EXIT
064300           UNTIL W-IDX >= CACHE-TOTAL
064400        SUBTRACT 1                   FROM CACHE-TOTAL
064500     END-IF.
064600
064700     MOVE CACHE-TOTAL                TO CACHE-COUNT-OUT.
064800
064900 0600-EXIT.  EXIT.
065000*
065100 0605-SHIFT-ONE-CACHE-ENTRY.
065200     ADD 1                          TO W-IDX GIVING W-COPY-IDX.
065300     MOVE CACHE-EL (W-COPY-IDX)     TO CACHE-EL (W-IDX).
065400     ADD 1                          TO W-IDX.
065500
065600 0605-EXIT.  EXIT.
065700*
065800 0700-SAVE-CACHE.
065900     OPEN OUTPUT CACHOUT.
066000     IF NOT CACHOUT-OK
066100        DISPLAY 'CACHOUT OPEN ERROR - FS: ' CACHOUT-FS
066200        PERFORM 0990-RAISE-BAD-REQUEST THRU 0990-EXIT
066300     END-IF.
066400
066500     MOVE CC-ALGORITHM-NAME          TO CCH-O-HDR-ALGORITHM.
066600     MOVE CACHE-TOTAL                TO CCH-O-HDR-COUNT.
066700     WRITE CACHOUT-REC.
066800
066900     SET CACHE-IDX                   TO 1.
067000     PERFORM 0705-WRITE-ONE-CACHE-ENTRY THRU 0705-EXIT
067100        UNTIL CACHE-IDX > CACHE-TOTAL.
067200
067300     CLOSE CACHOUT.
067400
067500     MOVE CACHE-TOTAL                TO CACHE-COUNT-OUT.
067600
067700 0700-EXIT.  EXIT.
067800*
067900 0705-WRITE-ONE-CACHE-ENTRY.
068000     MOVE CT-PATH (CACHE-IDX)       TO CCH-O-PATH.
068100     MOVE CT-LENGTH (CACHE-IDX)     TO CCH-O-LENGTH.
068200     MOVE CT-TIMESTAMP (CACHE-IDX)  TO CCH-O-TIMESTAMP.
068300     MOVE CT-SIGNATURE (CACHE-IDX)  TO CCH-O-SIGNATURE.
068400     WRITE CACHOUT-REC.
068500
068600     SET CACHE-IDX UP BY 1.
068700
068800 0705-EXIT.  EXIT.
068900*
069000 0990-RAISE-BAD-REQUEST.
069100     SET CACHE-REQUEST-FAILED        TO TRUE.
069200     MOVE 20                         TO FR-RESULT.
069300     MOVE 'RICHIESTA CACHE NON VALIDA O ERRORE I/O CACHE'
069400                                     TO FR-DESCRIPTION.
069500     MOVE CACHE-REQUEST              TO FR-POSITION.
069600
069700 0990-EXIT.  EXIT.
069800*
069900 0995-RAISE-MALFORMED-CACHE.
070000     SET CACHE-REQUEST-FAILED        TO TRUE.
070100     MOVE 21                         TO FR-RESULT.
070200     MOVE 'STREAM CACHE MALFORMATO - HEADER NON VALIDO'
070300                                     TO FR-DESCRIPTION.
070400     MOVE WHICH-CACHE-FILE           TO FR-POSITION.
070500
070600 0995-EXIT.  EXIT.

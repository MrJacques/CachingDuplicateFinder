000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  X61D001.
000300 AUTHOR.      ALAIMO.
000400 INSTALLATION. SEDE CENTRALE ELABORAZIONE.
000500 DATE-WRITTEN. 1987-04-10.
000600 DATE-COMPILED.
000700 SECURITY.    USO INTERNO - BATCH CONTABILE.
000800*----------------------------------------------------------------
000900* X61D001 - DEDUPLICA FILE CON CACHE DI FIRME
001000* **++ batch principale: dato un elenco di posizioni MASTER
001100* (copie di riferimento, mai cancellate) e TEST (copie
001200* candidate), individua i gruppi di item con firma di contenuto
001300* uguale, stampa il rapporto dei duplicati e, se richiesto,
001400* elenca le copie TEST ridondanti da cancellare nelle posizioni
001500* DELETE - senza mai cancellare l'ultima copia rimasta e senza
001600* mai cancellare una copia MASTER.
001700*
001800* la lettura/scrittura del file fisico e' demandata alla
001900* procedura di raccolta inventario (fuori da questo batch); qui
002000* si lavora solo sugli inventari gia' scansiti (MASTINV/TESTINV)
002100* e sulla cache delle firme (gestita da X61C001).
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400*----------------------------------------------------------------
002500* 1987-04-10 ALAIMO    RQ00417 PRIMA EMISSIONE
002600* 1990-05-14 ALAIMO    RQ00689 AGGIUNTO USECACHEFORMASTER
002700* 1994-02-09 BRAMBATI  RQ01122 RIPULITURA CACHE DOPO CANCELLAZIONE
002800* 1999-01-14 BRAMBATI  RQ01980 Y2K - TIMESTAMP INVENT. A 4 CIFRE
002900* 2003-06-30 FERRANTE  RQ02514 FILTRO ESTENSIONI SU SEZIONE ECO
003000* 2008-09-17 FERRANTE  RQ03077 RIALLINEATO A NUOVO X61MFR
003100* 2009-03-11 FERRANTE  RQ03201 CONTROLLO ESISTENZA PATH IN INVENT.
003110* 2010-11-22 FERRANTE  RQ03230 USECACHEFORMASTER CON CACHE NON
003120*                      TROVATA SU DISCO - ABORT ANZICHE' PROCEDERE
003130*                      CON SET MASTER VUOTO
003190* 2011-02-08 FERRANTE  RQ03232 AGGIUNTA SPECIAL-NAMES (MANCAVA)
003195* 2011-03-21 FERRANTE  RQ03255 CONFRONTO PREFISSO MASTER/TEST/
003196*                      DELETE COL SEPARATORE FINALE - EVITA FALSI
003197*                      MATCH SU DIRECTORY SORELLE
003198* 2011-03-22 FERRANTE  RQ03256 APERTURA DUPRPT ANTICIPATA PRIMA
003199*                      DEL CARICAMENTO CACHE - EVITAVA ABEND IN
003201*                      WRITE CON VERBOSE + CACHE CONFIGURATA
003210*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003750 SPECIAL-NAMES.
003760     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT MASTINV                    ASSIGN TO MASTINV
004200                                       FILE STATUS MASTINV-FS.
004300     SELECT TESTINV                    ASSIGN TO TESTINV
004400                                       FILE STATUS TESTINV-FS.
004500     SELECT DUPRPT                     ASSIGN TO DUPRPT
004600                                       FILE STATUS DUPRPT-FS.
004700**
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100*
005200 FD  MASTINV                    RECORDING F.
005300 01  MASTINV-REC                PIC X(169).
005400*
005500 FD  TESTINV                    RECORDING F.
005600 01  TESTINV-REC                PIC X(169).
005700*
005800 FD  DUPRPT                     RECORDING F.
005900 01  DUPRPT-REC.
006000     03  RPT-LINE                PIC X(120).
006100     03  FILLER                  PIC X(12).
006200*
006300 WORKING-STORAGE SECTION.
006400 01  WK-LITERALS.
006500     03  CC-VALIDATE-ROUTINE     PIC X(08) VALUE 'X61V001'.
006600     03  CC-CACHE-ROUTINE        PIC X(08) VALUE 'X61C001'.
006700     03  CC-LOWER                PIC X(26)
006800                      VALUE 'abcdefghijklmnopqrstuvwxyz'.
006900     03  CC-UPPER                PIC X(26)
007000                      VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007100*
007200 01  WS-FILE-STATUSES.
007300     03  MASTINV-FS              PIC XX.
007400         88  MASTINV-OK              VALUE '00'.
007500         88  MASTINV-EOF             VALUE '10'.
007600     03  TESTINV-FS              PIC XX.
007700         88  TESTINV-OK              VALUE '00'.
007800         88  TESTINV-EOF             VALUE '10'.
007900     03  DUPRPT-FS               PIC XX.
008000         88  DUPRPT-OK               VALUE '00'.
008100     03  WS-FS-NUM REDEFINES WS-FILE-STATUSES
008200                                 PIC X(06).
008300*
008400 01  RUN-COUNTERS.
008500     03  FILES-PROCESSED-CTR     PIC 9(09) COMP VALUE ZERO.
008600     03  CACHE-HITS-CTR          PIC 9(09) COMP VALUE ZERO.
008700     03  FILES-DELETED-CTR       PIC 9(09) COMP VALUE ZERO.
008800     03  BYTES-RECLAIMED         PIC 9(15) COMP VALUE ZERO.
008900     03  DUP-GROUPS-CTR          PIC 9(05) COMP VALUE ZERO.
009000     03  INITIAL-CACHE-SIZE      PIC 9(07) COMP VALUE ZERO.
009100     03  SAVE-CACHE-COUNT        PIC 9(07) COMP VALUE ZERO.
009200     03  GROUP-M-COUNT           PIC 9(05) COMP VALUE ZERO.
009300     03  GROUP-T-COUNT           PIC 9(05) COMP VALUE ZERO.
009400     03  GROUP-TOTAL-COPIES      PIC 9(05) COMP VALUE ZERO.
009500     03  GROUP-TOTAL-CAPPED      PIC 9(05) COMP VALUE ZERO.
009600     03  CAPPED-M                PIC 9(01) COMP VALUE ZERO.
009700*
009800 01  TIME-TRACKING.
009900     03  START-TIME              PIC 9(08) VALUE ZERO.
010000     03  START-TIME-PARTS REDEFINES START-TIME.
010100         05  START-HH            PIC 9(02).
010200         05  START-MM            PIC 9(02).
010300         05  START-SS            PIC 9(02).
010400         05  START-CS            PIC 9(02).
010500     03  END-TIME                PIC 9(08) VALUE ZERO.
010600     03  END-TIME-PARTS REDEFINES END-TIME.
010700         05  END-HH              PIC 9(02).
010800         05  END-MM              PIC 9(02).
010900         05  END-SS              PIC 9(02).
011000         05  END-CS              PIC 9(02).
011100     03  START-SECONDS           PIC 9(07) COMP VALUE ZERO.
011200     03  END-SECONDS             PIC 9(07) COMP VALUE ZERO.
011300     03  ELAPSED-SECONDS         PIC 9(07) COMP VALUE ZERO.
011400*
011500 01  PATH-MATCH-TABLES.
011600     03  MASTER-PATH-MATCHED OCCURS 200 PIC X(01) VALUE 'N'.
011700     03  TEST-PATH-MATCHED   OCCURS 200 PIC X(01) VALUE 'N'.
011800*
011900 01  CANDIDATE-AREA.
012000     03  CAND-TOTAL              PIC 9(03) COMP VALUE ZERO.
012100     03  CAND-TB.
012200         05  CAND-EL OCCURS 0 TO 200
012300                                 DEPENDING ON CAND-TOTAL.
012400             10  CAND-PATH       PIC X(100).
012500             10  CAND-LENGTH     PIC 9(12).
012600*
012700 01  DELETE-LIST-AREA.
012800     03  DEL-TOTAL               PIC 9(05) COMP VALUE ZERO.
012900     03  DEL-TB.
013000         05  DEL-EL OCCURS 0 TO 2000
013100                                 DEPENDING ON DEL-TOTAL
013200                                 INDEXED BY DEL-IDX.
013300             10  DEL-PATH        PIC X(100).
013400             10  DEL-LENGTH      PIC 9(12).
013500*
013600 01  LS-UTILS.
013700     03  M2-IDX                  PIC 9(05) COMP VALUE ZERO.
013800     03  T2-IDX                  PIC 9(05) COMP VALUE ZERO.
013900     03  D-IDX                   PIC 9(05) COMP VALUE ZERO.
014000     03  W2-IDX                  PIC 9(05) COMP VALUE ZERO.
014100     03  PATH-UPPER-D            PIC X(100) VALUE SPACE.
014200     03  PREFIX-UPPER-D          PIC X(100) VALUE SPACE.
014300     03  PREFIX-LEN-D            PIC 9(03) COMP VALUE ZERO.
014400     03  DELETE-MATCH-SW         PIC X(01)  VALUE 'N'.
014500         88  DELETE-PREFIX-MATCHES   VALUE 'Y'.
014600*
014700 01  RPT-WORK.
014800     03  RPT-COUNT-DISP          PIC ZZZZ9.
014900     03  RPT-QTY-DISP            PIC Z(14)9.
015000     03  RPT-TIME-DISP           PIC ZZZZ9.
015100*
015200 COPY X61MOPT.
015300 COPY X61MREQ.
015400 COPY X61MINV.
015500 COPY X61HSGO REPLACING ==:X:== BY ==X==.
015600 COPY X61MSET.
015700 COPY X61MGRP.
015800 COPY X61MFR.
015900*
016000 PROCEDURE DIVISION.
016100*
016200 0100-BEGIN.
016210     DISPLAY ' ************** X61D001 START **************'.
016220
016230     ACCEPT START-TIME              FROM TIME.
016240
016250     PERFORM 0110-INIT-RUN          THRU 0110-EXIT.
016260     PERFORM 0200-VALIDATE-PARMS    THRU 0200-EXIT.
016270
016280     IF FR-RESULT NOT EQUAL ZERO
016290        PERFORM 0990-ABORT-RUN       THRU 0990-EXIT
016300     ELSE
016310        PERFORM 0400-OPEN-REPORT     THRU 0400-EXIT
016320        IF FR-RESULT NOT EQUAL ZERO
016330           PERFORM 0990-ABORT-RUN    THRU 0990-EXIT
016340        ELSE
016350           PERFORM 0300-LOAD-CACHES  THRU 0300-EXIT
016360           IF FR-RESULT NOT EQUAL ZERO
016370              PERFORM 0990-ABORT-RUN THRU 0990-EXIT
016380              PERFORM 1200-CLOSE-FILES THRU 1200-EXIT
016390           ELSE
016400              PERFORM 0420-PRINT-PARM-ECHO THRU 0420-EXIT
016410              PERFORM 0500-BUILD-MASTER-SET THRU 0500-EXIT
016420              PERFORM 0600-BUILD-TEST-SET   THRU 0600-EXIT
016430              IF FR-RESULT NOT EQUAL ZERO
016440                 PERFORM 0990-ABORT-RUN THRU 0990-EXIT
016450              ELSE
016460                 PERFORM 0700-GROUP-SIGNATURES  THRU 0700-EXIT
016470                 PERFORM 0800-REPORT-DUPLICATES THRU 0800-EXIT
016480                 IF OPT-DELETE-TOT > ZERO
016490                    PERFORM 0900-DELETE-REDUNDANT THRU 0900-EXIT
016500                 END-IF
016510                 IF OPT-WRITECACHE NOT EQUAL SPACE
016520                    PERFORM 1000-SAVE-CACHE     THRU 1000-EXIT
016530                 END-IF
016540                 ACCEPT END-TIME          FROM TIME
016550                 PERFORM 1100-PRINT-TRAILER  THRU 1100-EXIT
016560              END-IF
016570              PERFORM 1200-CLOSE-FILES THRU 1200-EXIT
016580           END-IF
016590        END-IF
016600     END-IF.
016610
016620     DISPLAY ' *************** X61D001 END ***************'.
016630
016640     GOBACK.
016650
016660 0100-EXIT.  EXIT.
016670*
020500 0110-INIT-RUN.
020600     MOVE ZERO                      TO FR-RESULT.
020700     MOVE ZERO                      TO FILES-PROCESSED-CTR
020800                                       CACHE-HITS-CTR
020900                                       FILES-DELETED-CTR
021000                                       BYTES-RECLAIMED
021100                                       DUP-GROUPS-CTR.
021200     INITIALIZE RUN-OPTIONS-AREA.
021300     INITIALIZE CACHE-REQUEST-AREA.
021400     INITIALIZE INV-RECORD.
021500     INITIALIZE SIG-X-OUT.
021600     MOVE ZERO                      TO SET-TOTAL.
021700     MOVE ZERO                      TO GRP-TOT.
021800     MOVE ZERO                      TO DEL-TOTAL.
021900
022000 0110-EXIT.  EXIT.
022100*
022200 0200-VALIDATE-PARMS.
022300     CALL CC-VALIDATE-ROUTINE USING RUN-OPTIONS-AREA FR
022400              ON EXCEPTION PERFORM 0991-RAISE-CALL-ERROR
022500                                   THRU 0991-EXIT
022600     END-CALL.
022700
022800 0200-EXIT.  EXIT.
022900*
023000 0300-LOAD-CACHES.
023100     IF OPT-CACHE-TOT > ZERO
023200        SET CACHE-REQ-LOAD           TO TRUE
023300        CALL CC-CACHE-ROUTINE USING CACHE-REQUEST-AREA
023400                 RUN-OPTIONS-AREA INV-RECORD SIG-X-OUT
023500                 SIGNED-SET-AREA GROUP-RESULT-AREA FR
023600                 ON EXCEPTION PERFORM 0991-RAISE-CALL-ERROR
023700                                      THRU 0991-EXIT
023800        END-CALL
023900        IF CACHE-REQUEST-FAILED
024000           MOVE 17                    TO FR-RESULT
024100           MOVE 'ERRORE CARICAMENTO CACHE SEGNALATO DA X61C001'
024200                                       TO FR-DESCRIPTION
024300        ELSE
024400           MOVE CACHE-COUNT-OUT        TO INITIAL-CACHE-SIZE
024410           IF OPT-USECACHEFORMASTER
024420              AND CACHE-FILES-FOUND-OUT EQUAL ZERO
024430              MOVE 42                  TO FR-RESULT
024440              MOVE 'USECACHEFORMASTER SENZA CACHE PRESENTI'
024450                                       TO FR-DESCRIPTION
024460           END-IF
024500           IF OPT-VERBOSE
024600              PERFORM 0320-PRINT-INITIAL-CACHE-SIZE THRU 0320-EXIT
024700           END-IF
024800        END-IF
024900     END-IF.
025000
025100 0300-EXIT.  EXIT.
025200*
025300 0320-PRINT-INITIAL-CACHE-SIZE.
025400     MOVE INITIAL-CACHE-SIZE         TO RPT-QTY-DISP.
025500     STRING 'DIMENSIONE CACHE INIZIALE: ' DELIMITED BY SIZE
025600            RPT-QTY-DISP               DELIMITED BY SIZE
025700       INTO RPT-LINE.
025800     PERFORM 9100-WRITE-REPORT-LINE   THRU 9100-EXIT.
025900
026000 0320-EXIT.  EXIT.
026100*
026200 0400-OPEN-REPORT.
026300     OPEN OUTPUT DUPRPT.
026400
026500     IF NOT DUPRPT-OK
026600        DISPLAY 'DUPRPT OPEN ERROR - FS: ' DUPRPT-FS
026700        MOVE 18                     TO FR-RESULT
026800        MOVE 'APERTURA DUPRPT FALLITA' TO FR-DESCRIPTION
026900        MOVE DUPRPT-FS               TO FR-POSITION
027000     END-IF.
027100
027200 0400-EXIT.  EXIT.
027300*
027400 0420-PRINT-PARM-ECHO.
027500     IF OPT-VERBOSE
027600        PERFORM 0422-PRINT-EXTENSION-FILTER THRU 0422-EXIT
027700        IF OPT-PRETEND
027800           PERFORM 0424-PRINT-PRETEND-NOTE  THRU 0424-EXIT
027900        END-IF
028000     END-IF.
028100
028200 0420-EXIT.  EXIT.
028300*
028400 0422-PRINT-EXTENSION-FILTER.
028500     IF OPT-EXT-TOT EQUAL ZERO
028600        MOVE 'FILTRO ESTENSIONI: NESSUNO - TUTTI I FILE ACCETTATI'
028700                                     TO RPT-LINE
028800        PERFORM 9100-WRITE-REPORT-LINE THRU 9100-EXIT
028900     ELSE
029000        MOVE 1                       TO W2-IDX
029100        PERFORM 0423-PRINT-ONE-EXTENSION THRU 0423-EXIT
029200           UNTIL W2-IDX > OPT-EXT-TOT
029300     END-IF.
029400
029500 0422-EXIT.  EXIT.
029600*
029700 0423-PRINT-ONE-EXTENSION.
029800     STRING 'ESTENSIONE ACCETTATA: ' DELIMITED BY SIZE
029900            OPT-EXTENSION (W2-IDX)     DELIMITED BY SIZE
030000       INTO RPT-LINE.
030100     PERFORM 9100-WRITE-REPORT-LINE   THRU 9100-EXIT.
030200     ADD 1                           TO W2-IDX.
030300
030400 0423-EXIT.  EXIT.
030500*
030600 0424-PRINT-PRETEND-NOTE.
030700     MOVE 'MODALITA'' PRETEND - NESSUNA CANCELLAZIONE REALE'
030800                                     TO RPT-LINE.
030900     PERFORM 9100-WRITE-REPORT-LINE   THRU 9100-EXIT.
031000
031100 0424-EXIT.  EXIT.
031200*
031300 0500-BUILD-MASTER-SET.
031400     IF OPT-MASTER-TOT > ZERO
031500        IF OPT-USECACHEFORMASTER
031600           PERFORM 0510-MASTERS-FROM-CACHE THRU 0510-EXIT
031700        ELSE
031800           PERFORM 0520-MASTERS-FROM-INVENTORY THRU 0520-EXIT
031900        END-IF
032000        IF FR-RESULT EQUAL ZERO AND OPT-VERBOSE
032100           PERFORM 0540-PRINT-MASTER-LOADED THRU 0540-EXIT
032200        END-IF
032300     END-IF.
032400
032500 0500-EXIT.  EXIT.
032600*
032700 0510-MASTERS-FROM-CACHE.
032800     SET CACHE-REQ-MASTERS-CACHE      TO TRUE.
032900     CALL CC-CACHE-ROUTINE USING CACHE-REQUEST-AREA
033000              RUN-OPTIONS-AREA INV-RECORD SIG-X-OUT
033100              SIGNED-SET-AREA GROUP-RESULT-AREA FR
033200              ON EXCEPTION PERFORM 0991-RAISE-CALL-ERROR
033300                                   THRU 0991-EXIT
033400     END-CALL.
033500
033600     IF CACHE-REQUEST-FAILED
033700        MOVE 22                       TO FR-RESULT
033800        MOVE 'ERRORE RICAVO MASTER DA CACHE SEGN. DA X61C001'
033900                                       TO FR-DESCRIPTION
034000     END-IF.
034100
034200 0510-EXIT.  EXIT.
034300*
034400 0520-MASTERS-FROM-INVENTORY.
034500     OPEN INPUT MASTINV.
034600
034700     IF NOT MASTINV-OK
034800        DISPLAY 'MASTINV OPEN ERROR - FS: ' MASTINV-FS
034900        MOVE 23                       TO FR-RESULT
035000        MOVE 'APERTURA MASTINV FALLITA'  TO FR-DESCRIPTION
035100        MOVE MASTINV-FS                TO FR-POSITION
035200     ELSE
035300        PERFORM 0525-READ-MASTINV      THRU 0525-EXIT
035400        PERFORM 0530-SIGN-ONE-MASTER   THRU 0530-EXIT
035500           UNTIL MASTINV-EOF OR FR-RESULT NOT EQUAL ZERO
035600        CLOSE MASTINV
035700        IF FR-RESULT EQUAL ZERO
035800           MOVE 1                      TO M2-IDX
035900           PERFORM 0540A-CHECK-ONE-MASTER-MATCHED THRU 0540A-EXIT
036000              UNTIL M2-IDX > OPT-MASTER-TOT
036100                    OR FR-RESULT NOT EQUAL ZERO
036200        END-IF
036300     END-IF.
036400
036500 0520-EXIT.  EXIT.
036600*
036700 0525-READ-MASTINV.
036800     READ MASTINV INTO INV-RECORD.
036900
037000     IF NOT MASTINV-OK AND NOT MASTINV-EOF
037100        DISPLAY 'MASTINV READ ERROR - FS: ' MASTINV-FS
037200        MOVE 24                       TO FR-RESULT
037300        MOVE 'LETTURA MASTINV FALLITA'   TO FR-DESCRIPTION
037400        MOVE MASTINV-FS                TO FR-POSITION
037500     END-IF.
037600
037700 0525-EXIT.  EXIT.
037800*
037900 0530-SIGN-ONE-MASTER.
038000     SET CACHE-REQ-SIGN                TO TRUE.
038100     CALL CC-CACHE-ROUTINE USING CACHE-REQUEST-AREA
038200              RUN-OPTIONS-AREA INV-RECORD SIG-X-OUT
038300              SIGNED-SET-AREA GROUP-RESULT-AREA FR
038400              ON EXCEPTION PERFORM 0991-RAISE-CALL-ERROR
038500                                   THRU 0991-EXIT
038600     END-CALL.
038700
038800     IF CACHE-REQUEST-FAILED
038900        MOVE 25                       TO FR-RESULT
039000        MOVE 'ERRORE FIRMA ITEM MASTER SEGN. DA X61C001'
039100                                       TO FR-DESCRIPTION
039200     ELSE
039300        ADD 1                          TO FILES-PROCESSED-CTR
039400        IF CACHE-WAS-HIT
039500           ADD 1                       TO CACHE-HITS-CTR
039600        END-IF
039700        PERFORM 0535-MARK-MASTER-PREFIXES THRU 0535-EXIT
039800        PERFORM 0525-READ-MASTINV        THRU 0525-EXIT
039900     END-IF.
040000
040100 0530-EXIT.  EXIT.
040200*
040300 0535-MARK-MASTER-PREFIXES.
040400     MOVE SPACE                      TO PATH-UPPER-D.
040500     MOVE INV-PATH                   TO PATH-UPPER-D.
040600     INSPECT PATH-UPPER-D CONVERTING CC-LOWER TO CC-UPPER.
040700
040800     MOVE 1                          TO M2-IDX.
040900     PERFORM 0536-CHECK-ONE-MASTER-PREFIX THRU 0536-EXIT
041000        UNTIL M2-IDX > OPT-MASTER-TOT.
041100
041200 0535-EXIT.  EXIT.
041300*
041400 0536-CHECK-ONE-MASTER-PREFIX.
041500     IF MASTER-PATH-MATCHED (M2-IDX) NOT EQUAL 'Y'
041600        MOVE SPACE                    TO PREFIX-UPPER-D
041700        MOVE OPT-MASTER-PATH (M2-IDX) TO PREFIX-UPPER-D
041800        INSPECT PREFIX-UPPER-D CONVERTING CC-LOWER TO CC-UPPER
041900        MOVE ZERO                     TO PREFIX-LEN-D
042000        INSPECT PREFIX-UPPER-D TALLYING PREFIX-LEN-D
042100              FOR CHARACTERS BEFORE INITIAL SPACE
042110        IF PREFIX-LEN-D > ZERO AND PREFIX-LEN-D < 100
042120           ADD 1                  TO PREFIX-LEN-D
042130           MOVE '/'           TO PREFIX-UPPER-D (PREFIX-LEN-D:1)
042140        END-IF
042200        IF PREFIX-LEN-D > ZERO
042300           AND PATH-UPPER-D (1:PREFIX-LEN-D)
042400                 EQUAL PREFIX-UPPER-D (1:PREFIX-LEN-D)
042500           MOVE 'Y'             TO MASTER-PATH-MATCHED (M2-IDX)
042600        END-IF
042700     END-IF.
042800
042900     ADD 1                           TO M2-IDX.
043000
043100 0536-EXIT.  EXIT.
043200*
043300 0540A-CHECK-ONE-MASTER-MATCHED.
043400     IF MASTER-PATH-MATCHED (M2-IDX) NOT EQUAL 'Y'
043500        MOVE 40                       TO FR-RESULT
043600        MOVE 'PATH MASTER NON TROVATO IN INVENTARIO MASTINV'
043700                                       TO FR-DESCRIPTION
043800        MOVE OPT-MASTER-PATH (M2-IDX) TO FR-POSITION
043900     END-IF.
044000
044100     ADD 1                           TO M2-IDX.
044200
044300 0540A-EXIT.  EXIT.
044400*
044500 0540-PRINT-MASTER-LOADED.
044600     MOVE SET-TOTAL                   TO RPT-QTY-DISP.
044700     STRING 'ITEM MASTER CARICATI: '   DELIMITED BY SIZE
044800            RPT-QTY-DISP                DELIMITED BY SIZE
044900       INTO RPT-LINE.
045000     PERFORM 9100-WRITE-REPORT-LINE    THRU 9100-EXIT.
045100
045200 0540-EXIT.  EXIT.
045300*
045400 0600-BUILD-TEST-SET.
045500     IF OPT-TEST-TOT > ZERO
045600        OPEN INPUT TESTINV
045700        IF NOT TESTINV-OK
045800           DISPLAY 'TESTINV OPEN ERROR - FS: ' TESTINV-FS
045900           MOVE 26                     TO FR-RESULT
046000           MOVE 'APERTURA TESTINV FALLITA'  TO FR-DESCRIPTION
046100           MOVE TESTINV-FS              TO FR-POSITION
046200        ELSE
046300           PERFORM 0625-READ-TESTINV    THRU 0625-EXIT
046400           PERFORM 0630-SIGN-ONE-TEST   THRU 0630-EXIT
046500              UNTIL TESTINV-EOF OR FR-RESULT NOT EQUAL ZERO
046600           CLOSE TESTINV
046700           IF FR-RESULT EQUAL ZERO
046800              MOVE 1                    TO T2-IDX
046900              PERFORM 0640A-CHECK-ONE-TEST-MATCHED THRU 0640A-EXIT
047000                 UNTIL T2-IDX > OPT-TEST-TOT
047100                       OR FR-RESULT NOT EQUAL ZERO
047200           END-IF
047300        END-IF
047400        IF FR-RESULT EQUAL ZERO AND OPT-VERBOSE
047500           PERFORM 0640-PRINT-TEST-LOADED THRU 0640-EXIT
047600        END-IF
047700     END-IF.
047800
047900 0600-EXIT.  EXIT.
048000*
048100 0625-READ-TESTINV.
048200     READ TESTINV INTO INV-RECORD.
048300
048400     IF NOT TESTINV-OK AND NOT TESTINV-EOF
048500        DISPLAY 'TESTINV READ ERROR - FS: ' TESTINV-FS
048600        MOVE 27                       TO FR-RESULT
048700        MOVE 'LETTURA TESTINV FALLITA'   TO FR-DESCRIPTION
048800        MOVE TESTINV-FS                TO FR-POSITION
048900     END-IF.
049000
049100 0625-EXIT.  EXIT.
049200*
049300 0630-SIGN-ONE-TEST.
049400     SET CACHE-REQ-SIGN                TO TRUE.
049500     CALL CC-CACHE-ROUTINE USING CACHE-REQUEST-AREA
049600              RUN-OPTIONS-AREA INV-RECORD SIG-X-OUT
049700              SIGNED-SET-AREA GROUP-RESULT-AREA FR
049800              ON EXCEPTION PERFORM 0991-RAISE-CALL-ERROR
049900                                   THRU 0991-EXIT
050000     END-CALL.
050100
050200     IF CACHE-REQUEST-FAILED
050300        MOVE 28                       TO FR-RESULT
050400        MOVE 'ERRORE FIRMA ITEM TEST SEGN. DA X61C001'
050500                                       TO FR-DESCRIPTION
050600     ELSE
050700        ADD 1                          TO FILES-PROCESSED-CTR
050800        IF CACHE-WAS-HIT
050900           ADD 1                       TO CACHE-HITS-CTR
051000        END-IF
051100        PERFORM 0635-MARK-TEST-PREFIXES   THRU 0635-EXIT
051200        PERFORM 0625-READ-TESTINV         THRU 0625-EXIT
051300     END-IF.
051400
051500 0630-EXIT.  EXIT.
051600*
051700 0635-MARK-TEST-PREFIXES.
051800     MOVE SPACE                      TO PATH-UPPER-D.
051900     MOVE INV-PATH                   TO PATH-UPPER-D.
052000     INSPECT PATH-UPPER-D CONVERTING CC-LOWER TO CC-UPPER.
052100
052200     MOVE 1                          TO T2-IDX.
052300     PERFORM 0636-CHECK-ONE-TEST-PREFIX THRU 0636-EXIT
052400        UNTIL T2-IDX > OPT-TEST-TOT.
052500
052600 0635-EXIT.  EXIT.
052700*
052800 0636-CHECK-ONE-TEST-PREFIX.
052900     IF TEST-PATH-MATCHED (T2-IDX) NOT EQUAL 'Y'
053000        MOVE SPACE                    TO PREFIX-UPPER-D
053100        MOVE OPT-TEST-PATH (T2-IDX)   TO PREFIX-UPPER-D
053200        INSPECT PREFIX-UPPER-D CONVERTING CC-LOWER TO CC-UPPER
053300        MOVE ZERO                     TO PREFIX-LEN-D
053400        INSPECT PREFIX-UPPER-D TALLYING PREFIX-LEN-D
053500              FOR CHARACTERS BEFORE INITIAL SPACE
053510        IF PREFIX-LEN-D > ZERO AND PREFIX-LEN-D < 100
053520           ADD 1                  TO PREFIX-LEN-D
053530           MOVE '/'           TO PREFIX-UPPER-D (PREFIX-LEN-D:1)
053540        END-IF
053600        IF PREFIX-LEN-D > ZERO
053700           AND PATH-UPPER-D (1:PREFIX-LEN-D)
053800                 EQUAL PREFIX-UPPER-D (1:PREFIX-LEN-D)
053900           MOVE 'Y'             TO TEST-PATH-MATCHED (T2-IDX)
054000        END-IF
054100     END-IF.
054200
054300     ADD 1                           TO T2-IDX.
054400
054500 0636-EXIT.  EXIT.
054600*
054700 0640A-CHECK-ONE-TEST-MATCHED.
054800     IF TEST-PATH-MATCHED (T2-IDX) NOT EQUAL 'Y'
054900        MOVE 41                       TO FR-RESULT
055000        MOVE 'PATH TEST NON TROVATO IN INVENTARIO TESTINV'
055100                                       TO FR-DESCRIPTION
055200        MOVE OPT-TEST-PATH (T2-IDX)   TO FR-POSITION
055300     END-IF.
055400
055500     ADD 1                           TO T2-IDX.
055600
055700 0640A-EXIT.  EXIT.
055800*
055900 0640-PRINT-TEST-LOADED.
056000     MOVE SET-TOTAL                   TO RPT-QTY-DISP.
056100     STRING 'ITEM TOTALI IN SET (MASTER+TEST): ' DELIMITED BY SIZE
056200            RPT-QTY-DISP                    DELIMITED BY SIZE
056300       INTO RPT-LINE.
056400     PERFORM 9100-WRITE-REPORT-LINE    THRU 9100-EXIT.
056500
056600 0640-EXIT.  EXIT.
056700*
056800 0700-GROUP-SIGNATURES.
056900     SET CACHE-REQ-GROUP              TO TRUE.
057000     CALL CC-CACHE-ROUTINE USING CACHE-REQUEST-AREA
057100              RUN-OPTIONS-AREA INV-RECORD SIG-X-OUT
057200              SIGNED-SET-AREA GROUP-RESULT-AREA FR
057300              ON EXCEPTION PERFORM 0991-RAISE-CALL-ERROR
057400                                   THRU 0991-EXIT
057500     END-CALL.
057600
057700     IF CACHE-REQUEST-FAILED
057800        MOVE 29                       TO FR-RESULT
057900        MOVE 'ERRORE RAGGRUPPAMENTO PER FIRMA SEGN. DA X61C001'
058000                                       TO FR-DESCRIPTION
058100     END-IF.
058200
058300 0700-EXIT.  EXIT.
058400*
058500 0800-REPORT-DUPLICATES.
058600     SET GRP-IDX                      TO 1.
058700     PERFORM 0810-PROCESS-ONE-GROUP   THRU 0810-EXIT
058800        UNTIL GRP-IDX > GRP-TOT.
058900
059000 0800-EXIT.  EXIT.
059100*
059200 0810-PROCESS-ONE-GROUP.
059300     MOVE ZERO              TO GROUP-M-COUNT GROUP-T-COUNT.
059400     SET GRP-COPY-IDX                 TO 1.
059500     PERFORM 0815-COUNT-ONE-COPY      THRU 0815-EXIT
059600        UNTIL GRP-COPY-IDX > GRP-COPY-TOT (GRP-IDX).
059700
059800     COMPUTE GROUP-TOTAL-COPIES = GROUP-M-COUNT + GROUP-T-COUNT.
059900
060000     IF GROUP-TOTAL-COPIES > 1
060100        AND (NOT OPT-MUSTBEINMASTER OR GROUP-M-COUNT > ZERO)
060200        ADD 1                         TO DUP-GROUPS-CTR
060300        IF OPT-VERBOSE
060400           PERFORM 0820-PRINT-GROUP    THRU 0820-EXIT
060500        END-IF
060600     END-IF.
060700
060800     SET GRP-IDX UP BY 1.
060900
061000 0810-EXIT.  EXIT.
061100*
061200 0815-COUNT-ONE-COPY.
061300     IF GRP-COPY-IS-MASTER (GRP-IDX, GRP-COPY-IDX)
061400        ADD 1                         TO GROUP-M-COUNT
061500     ELSE
061600        ADD 1                         TO GROUP-T-COUNT
061700     END-IF.
061800
061900     SET GRP-COPY-IDX UP BY 1.
062000
062100 0815-EXIT.  EXIT.
062200*
062300 0820-PRINT-GROUP.
062400     MOVE GROUP-TOTAL-COPIES          TO RPT-COUNT-DISP.
062500     STRING 'DUPLICATES FOUND(' DELIMITED BY SIZE
062600            RPT-COUNT-DISP      DELIMITED BY SIZE
062700            '):'                DELIMITED BY SIZE
062800       INTO RPT-LINE.
062900     PERFORM 9100-WRITE-REPORT-LINE    THRU 9100-EXIT.
063000
063100     SET GRP-COPY-IDX                 TO 1.
063200     PERFORM 0825-PRINT-ONE-COPY-LINE  THRU 0825-EXIT
063300        UNTIL GRP-COPY-IDX > GRP-COPY-TOT (GRP-IDX).
063400
063500 0820-EXIT.  EXIT.
063600*
063700 0825-PRINT-ONE-COPY-LINE.
063800     IF GRP-COPY-IS-MASTER (GRP-IDX, GRP-COPY-IDX)
063900        STRING '   (M) '                 DELIMITED BY SIZE
064000               GRP-COPY-PATH (GRP-IDX, GRP-COPY-IDX)
064100                                          DELIMITED BY SIZE
064200          INTO RPT-LINE
064300     ELSE
064400        STRING '   (T) '                 DELIMITED BY SIZE
064500               GRP-COPY-PATH (GRP-IDX, GRP-COPY-IDX)
064600                                          DELIMITED BY SIZE
064700          INTO RPT-LINE
064800     END-IF.
064900     PERFORM 9100-WRITE-REPORT-LINE       THRU 9100-EXIT.
065000
065100     SET GRP-COPY-IDX UP BY 1.
065200
065300 0825-EXIT.  EXIT.
065400*
065500 0900-DELETE-REDUNDANT.
065600     SET GRP-IDX                      TO 1.
065700     PERFORM 0910-PROCESS-GROUP-FOR-DELETE THRU 0910-EXIT
065800        UNTIL GRP-IDX > GRP-TOT.
065900
066000     IF DEL-TOTAL > ZERO
066100        SORT DEL-EL ASCENDING KEY DEL-PATH
066200     END-IF.
066300
066400     SET DEL-IDX                      TO 1.
066500     PERFORM 0950-APPLY-ONE-DELETE    THRU 0950-EXIT
066600        UNTIL DEL-IDX > DEL-TOTAL.
066700
066800     IF OPT-VERBOSE
066900        PERFORM 0960-PRINT-DELETE-TOTALS THRU 0960-EXIT
067000     END-IF.
067100
067200 0900-EXIT.  EXIT.
067300*
067400 0910-PROCESS-GROUP-FOR-DELETE.
067500     MOVE ZERO              TO GROUP-M-COUNT GROUP-T-COUNT
067600                                         CAND-TOTAL.
067700     SET GRP-COPY-IDX                 TO 1.
067800     PERFORM 0815-COUNT-ONE-COPY      THRU 0815-EXIT
067900        UNTIL GRP-COPY-IDX > GRP-COPY-TOT (GRP-IDX).
068000
068100     IF GROUP-M-COUNT > ZERO
068200        MOVE 1                        TO CAPPED-M
068300     ELSE
068400        MOVE ZERO                     TO CAPPED-M
068500     END-IF.
068600     COMPUTE GROUP-TOTAL-CAPPED = GROUP-T-COUNT + CAPPED-M.
068700
068800     IF GROUP-TOTAL-CAPPED > 1
068900        AND (NOT OPT-MUSTBEINMASTER OR CAPPED-M > ZERO)
069000        SET GRP-COPY-IDX              TO 1
069100        PERFORM 0915-COLLECT-ONE-CANDIDATE THRU 0915-EXIT
069200           UNTIL GRP-COPY-IDX > GRP-COPY-TOT (GRP-IDX)
069300        IF CAPPED-M EQUAL ZERO
069400           AND CAND-TOTAL EQUAL GROUP-T-COUNT
069500           AND CAND-TOTAL > ZERO
069600           SUBTRACT 1                  FROM CAND-TOTAL
069700           IF OPT-VERBOSE
069800              PERFORM 0920-PRINT-WITHHELD-NOTE THRU 0920-EXIT
069900           END-IF
070000        END-IF
070100        MOVE 1                         TO W2-IDX
070200        PERFORM 0925-APPEND-ONE-CANDIDATE THRU 0925-EXIT
070300           UNTIL W2-IDX > CAND-TOTAL
070400     END-IF.
070500
070600     SET GRP-IDX UP BY 1.
070700
070800 0910-EXIT.  EXIT.
070900*
071000 0915-COLLECT-ONE-CANDIDATE.
071100     IF GRP-COPY-IS-TEST (GRP-IDX, GRP-COPY-IDX)
071200        PERFORM 0916-CHECK-DELETE-PREFIX-MATCH THRU 0916-EXIT
071300        IF DELETE-PREFIX-MATCHES
071400           ADD 1                       TO CAND-TOTAL
071500           MOVE GRP-COPY-PATH (GRP-IDX, GRP-COPY-IDX)
071600                                       TO CAND-PATH (CAND-TOTAL)
071700           MOVE GRP-COPY-LENGTH (GRP-IDX, GRP-COPY-IDX)
071800                                       TO CAND-LENGTH (CAND-TOTAL)
071900        END-IF
072000     END-IF.
072100
072200     SET GRP-COPY-IDX UP BY 1.
072300
072400 0915-EXIT.  EXIT.
072500*
072600 0916-CHECK-DELETE-PREFIX-MATCH.
072700     MOVE 'N'                         TO DELETE-MATCH-SW.
072800     MOVE SPACE                       TO PATH-UPPER-D.
072900     MOVE GRP-COPY-PATH (GRP-IDX, GRP-COPY-IDX) TO PATH-UPPER-D.
073000     INSPECT PATH-UPPER-D CONVERTING CC-LOWER TO CC-UPPER.
073100
073200     MOVE 1                           TO D-IDX.
073300     PERFORM 0917-CHECK-ONE-DELETE-PREFIX THRU 0917-EXIT
073400        UNTIL D-IDX > OPT-DELETE-TOT
073500              OR DELETE-PREFIX-MATCHES.
073600
073700 0916-EXIT.  EXIT.
073800*
073900 0917-CHECK-ONE-DELETE-PREFIX.
074000     MOVE SPACE                       TO PREFIX-UPPER-D.
074100     MOVE OPT-DELETE-PREFIX (D-IDX)   TO PREFIX-UPPER-D.
074200     INSPECT PREFIX-UPPER-D CONVERTING CC-LOWER TO CC-UPPER.
074300     MOVE ZERO                        TO PREFIX-LEN-D.
074400     INSPECT PREFIX-UPPER-D TALLYING PREFIX-LEN-D
074500           FOR CHARACTERS BEFORE INITIAL SPACE.
074510     IF PREFIX-LEN-D > ZERO AND PREFIX-LEN-D < 100
074520        ADD 1                      TO PREFIX-LEN-D
074530        MOVE '/'               TO PREFIX-UPPER-D (PREFIX-LEN-D:1)
074540     END-IF.
074600
074700     IF PREFIX-LEN-D > ZERO
074800        AND PATH-UPPER-D (1:PREFIX-LEN-D)
074900              EQUAL PREFIX-UPPER-D (1:PREFIX-LEN-D)
075000        SET DELETE-PREFIX-MATCHES      TO TRUE
075100     END-IF.
075200
075300     ADD 1                            TO D-IDX.
075400
075500 0917-EXIT.  EXIT.
075600*
075700 0920-PRINT-WITHHELD-NOTE.
075800     MOVE 'COPIA TRATTENUTA - NESSUN MASTER PER IL GRUPPO'
075900                                      TO RPT-LINE.
076000     PERFORM 9100-WRITE-REPORT-LINE    THRU 9100-EXIT.
076100
076200 0920-EXIT.  EXIT.
076300*
076400 0925-APPEND-ONE-CANDIDATE.
076500     ADD 1                            TO DEL-TOTAL.
076600     MOVE CAND-PATH (W2-IDX)          TO DEL-PATH (DEL-TOTAL).
076700     MOVE CAND-LENGTH (W2-IDX)        TO DEL-LENGTH (DEL-TOTAL).
076800
076900     ADD 1                            TO W2-IDX.
077000
077100 0925-EXIT.  EXIT.
077200*
077300 0950-APPLY-ONE-DELETE.
077400     ADD 1                            TO FILES-DELETED-CTR.
077500     ADD DEL-LENGTH (DEL-IDX)         TO BYTES-RECLAIMED.
077600
077700     IF OPT-VERBOSE
077800        PERFORM 0955-PRINT-DELETE-LINE THRU 0955-EXIT
077900     END-IF.
078000
078100     IF NOT OPT-PRETEND
078200        MOVE DEL-PATH (DEL-IDX)        TO INV-PATH
078300        SET CACHE-REQ-REMOVE           TO TRUE
078400        CALL CC-CACHE-ROUTINE USING CACHE-REQUEST-AREA
078500                 RUN-OPTIONS-AREA INV-RECORD SIG-X-OUT
078600                 SIGNED-SET-AREA GROUP-RESULT-AREA FR
078700                 ON EXCEPTION PERFORM 0991-RAISE-CALL-ERROR
078800                                      THRU 0991-EXIT
078900        END-CALL
079000     END-IF.
079100
079200     SET DEL-IDX UP BY 1.
079300
079400 0950-EXIT.  EXIT.
079500*
079600 0955-PRINT-DELETE-LINE.
079700     STRING 'DELETE "'                  DELIMITED BY SIZE
079800            DEL-PATH (DEL-IDX)           DELIMITED BY SIZE
079900            '"'                          DELIMITED BY SIZE
080000       INTO RPT-LINE.
080100     PERFORM 9100-WRITE-REPORT-LINE      THRU 9100-EXIT.
080200
080300 0955-EXIT.  EXIT.
080400*
080500 0960-PRINT-DELETE-TOTALS.
080600     MOVE FILES-DELETED-CTR            TO RPT-QTY-DISP.
080700     STRING 'FILE CANCELLATI: '          DELIMITED BY SIZE
080800            RPT-QTY-DISP                 DELIMITED BY SIZE
080900       INTO RPT-LINE.
081000     PERFORM 9100-WRITE-REPORT-LINE       THRU 9100-EXIT.
081100
081200     MOVE BYTES-RECLAIMED              TO RPT-QTY-DISP.
081300     STRING 'BYTE RECUPERATI: '          DELIMITED BY SIZE
081400            RPT-QTY-DISP                 DELIMITED BY SIZE
081500       INTO RPT-LINE.
081600     PERFORM 9100-WRITE-REPORT-LINE       THRU 9100-EXIT.
081700
081800 0960-EXIT.  EXIT.
081900*
082000 1000-SAVE-CACHE.
082100     SET CACHE-REQ-SAVE                 TO TRUE.
082200     CALL CC-CACHE-ROUTINE USING CACHE-REQUEST-AREA
082300              RUN-OPTIONS-AREA INV-RECORD SIG-X-OUT
082400              SIGNED-SET-AREA GROUP-RESULT-AREA FR
082500              ON EXCEPTION PERFORM 0991-RAISE-CALL-ERROR
082600                                   THRU 0991-EXIT
082700     END-CALL.
082800
082900     IF CACHE-REQUEST-FAILED
083000        MOVE 19                         TO FR-RESULT
083100        MOVE 'ERRORE SALVATAGGIO CACHE SEGN. DA X61C001'
083200                                         TO FR-DESCRIPTION
083300     ELSE
083400        MOVE CACHE-COUNT-OUT             TO SAVE-CACHE-COUNT
083500     END-IF.
083600
084000 1000-EXIT.  EXIT.
084100*
084200 1100-PRINT-TRAILER.
084300     COMPUTE START-SECONDS = (START-HH * 3600)
084400                            + (START-MM * 60) + START-SS.
084500     COMPUTE END-SECONDS   = (END-HH * 3600)
084600                            + (END-MM * 60) + END-SS.
084700
084800     IF END-SECONDS >= START-SECONDS
084900        COMPUTE ELAPSED-SECONDS = END-SECONDS - START-SECONDS
085000     ELSE
085100        COMPUTE ELAPSED-SECONDS = END-SECONDS - START-SECONDS
085200                                 + 86400
085300     END-IF.
085400
085500     MOVE SAVE-CACHE-COUNT             TO RPT-QTY-DISP.
085600     STRING 'VOCI CACHE SCRITTE: '       DELIMITED BY SIZE
085700            RPT-QTY-DISP                 DELIMITED BY SIZE
085800       INTO RPT-LINE.
085900     PERFORM 9100-WRITE-REPORT-LINE       THRU 9100-EXIT.
086000
086100     MOVE ELAPSED-SECONDS               TO RPT-TIME-DISP.
086200     STRING 'TEMPO TOTALE (SECONDI): '    DELIMITED BY SIZE
086300            RPT-TIME-DISP                 DELIMITED BY SIZE
086400       INTO RPT-LINE.
086500     PERFORM 9100-WRITE-REPORT-LINE       THRU 9100-EXIT.
086600
086700     MOVE FILES-PROCESSED-CTR          TO RPT-QTY-DISP.
086800     STRING 'FILE ELABORATI: '            DELIMITED BY SIZE
086900            RPT-QTY-DISP                  DELIMITED BY SIZE
087000       INTO RPT-LINE.
087100     PERFORM 9100-WRITE-REPORT-LINE       THRU 9100-EXIT.
087200
087300     MOVE CACHE-HITS-CTR                TO RPT-QTY-DISP.
087400     STRING 'CACHE HIT: '                  DELIMITED BY SIZE
087500            RPT-QTY-DISP                    DELIMITED BY SIZE
087600       INTO RPT-LINE.
087700     PERFORM 9100-WRITE-REPORT-LINE       THRU 9100-EXIT.
087800
087900 1100-EXIT.  EXIT.
088000*
088100 1200-CLOSE-FILES.
088200     CLOSE DUPRPT.
088300
088400 1200-EXIT.  EXIT.
088500*
088600 0990-ABORT-RUN.
088700     DISPLAY 'X61D001 - ERRORE FATALE: ' FR-RESULT.
088800     DISPLAY 'DESCRIZIONE: ' FR-DESCRIPTION.
088900     DISPLAY 'POSIZIONE: '   FR-POSITION.
089000     MOVE 16                           TO RETURN-CODE.
089100
089200 0990-EXIT.  EXIT.
089300*
089400 0991-RAISE-CALL-ERROR.
089500     MOVE 15                           TO FR-RESULT.
089600     MOVE 'CALL SOTTOPROGRAMMA CACHE/VALIDAZIONE FALLITA'
089700                                       TO FR-DESCRIPTION.
089800     MOVE CC-CACHE-ROUTINE             TO FR-POSITION.
089900
090000 0991-EXIT.  EXIT.
090100*
090200 9100-WRITE-REPORT-LINE.
090300     WRITE DUPRPT-REC.
090400     MOVE SPACE                        TO RPT-LINE.
090500
090600 9100-EXIT.  EXIT.

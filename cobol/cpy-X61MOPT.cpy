000100***************************************************************
000200* X61MOPT
000300* **++ area delle opzioni di run risultanti dalla validazione
000400* dei record di controllo (X61V001).  Tutte le tabelle sono a
000500* lunghezza variabile DEPENDING ON il relativo contatore TOT.
000600***************************************************************
000700 01  RUN-OPTIONS-AREA.
000800     03  OPT-MASTER-TOT          PIC 9(05) COMP.
000900     03  OPT-MASTER-TB.
001000         05  OPT-MASTER-PATH     OCCURS 0 TO 200
001100                                 DEPENDING ON OPT-MASTER-TOT
001200                                 PIC X(100).
001300     03  OPT-TEST-TOT            PIC 9(05) COMP.
001400     03  OPT-TEST-TB.
001500         05  OPT-TEST-PATH       OCCURS 0 TO 200
001600                                 DEPENDING ON OPT-TEST-TOT
001700                                 PIC X(100).
001800     03  OPT-CACHE-TOT           PIC 9(05) COMP.
001900     03  OPT-CACHE-TB.
002000         05  OPT-CACHE-NAME      OCCURS 0 TO 3
002100                                 DEPENDING ON OPT-CACHE-TOT
002200                                 PIC X(08).
002300     03  OPT-DELETE-TOT          PIC 9(05) COMP.
002400     03  OPT-DELETE-TB.
002500         05  OPT-DELETE-PREFIX   OCCURS 0 TO 200
002600                                 DEPENDING ON OPT-DELETE-TOT
002700                                 PIC X(100).
002800     03  OPT-EXT-TOT             PIC 9(05) COMP.
002900     03  OPT-EXT-TB.
003000         05  OPT-EXTENSION       OCCURS 0 TO 50
003100                                 DEPENDING ON OPT-EXT-TOT
003200                                 PIC X(10).
003300     03  OPT-WRITECACHE          PIC X(08)     VALUE SPACE.
003400     03  OPT-USECACHEFORMASTER-SW PIC X(01)    VALUE 'N'.
003800         88  OPT-USECACHEFORMASTER    VALUE 'Y'.
003900     03  OPT-MUSTBEINMASTER-SW   PIC X(01)     VALUE 'N'.
004000         88  OPT-MUSTBEINMASTER       VALUE 'Y'.
004100     03  OPT-PRETEND-SW          PIC X(01)     VALUE 'N'.
004200         88  OPT-PRETEND              VALUE 'Y'.
004300     03  OPT-VERBOSE-SW          PIC X(01)     VALUE 'N'.
004400         88  OPT-VERBOSE              VALUE 'Y'.

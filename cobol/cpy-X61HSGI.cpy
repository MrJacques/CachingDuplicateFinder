000100***************************************************************
000200* X61HSGI
000300* **++ area input per il calcolo della firma di contenuto
000400***************************************************************
000500 01  SIG-:X:-IN.
000600     03  SIG-:X:-LENGTH          PIC 9(12).
000700     03  SIG-:X:-TIMESTAMP       PIC 9(14).
000800     03  SIG-:X:-PATH            PIC X(100).
000900     03  SIG-:X:-SUPPLIED        PIC X(32).
